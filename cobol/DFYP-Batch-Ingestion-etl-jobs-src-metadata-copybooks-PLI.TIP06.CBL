000100*===============================================================*         
000200*                                                                *        
000300*   PLI.TIP06  --  YIELD POOL OBSERVATION IN RECORD LAYOUT      *         
000400*   VENDOR POOL-OBSERVATION EXTRACT FOR THE INGESTION BATCH     *         
000500*                                                                *        
000600*===============================================================*         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID. YIELD-POOL-OBSERVATION-IN.                                   
000900     AUTHOR. R HUELSKAMP.                                                 
001000     INSTALLATION. DST ANALYTICS DATA MART.                               
001100     DATE-WRITTEN. 03/19/2021.                                            
001200     DATE-COMPILED. 03/19/2021.                                           
001300     SECURITY. NON-CONFIDENTIAL.                                          
001400*===============================================================*         
001500*    MAINTENANCE LOG                                            *         
001600*    DATE      INIT  REQUEST    DESCRIPTION                     *         
001700*    --------  ----  ---------  ------------------------------- *         
001800*    03/19/21  RH    WO-4406    ORIGINAL LAYOUT - VENDOR EXTRACT.*        
001900*    04/05/21  RH    WO-4410    ADDED VOLUME-USD-1D/7D.          *        
002000*    06/21/21  RH    WO-4422    ADDED PREDICTION SCALARS PER     *        
002100*                                VENDOR EXTRACT CHANGE NOTICE    *        
002200*                                21-05.                          *        
002300*    11/19/22  KMS   WO-4889    CONFIRMED THE VENDOR'S PARSE OF  *        
002400*                                EACH METRIC INTO AMOUNT PLUS    *        
002500*                                NULL FLAG MATCHES PSS.TIP04 -   *        
002600*                                NO LAYOUT CHANGE REQUIRED.      *        
002700*    02/08/24  KMS   WO-5240    Y2K-STYLE REVIEW - NO DATE AREAS*         
002800*                                ON THIS EXTRACT - NO CHANGE     *        
002900*                                REQUIRED.                       *        
003000*    08/30/25  TLV   WO-5502    ADDED ALPHA-ALIAS OF PL-POOL-ID  *        
003100*                                FOR THE AUDIT EXTRACT - SEE PRI *        
003200*                                FOR THE SAME PATTERN.           *        
003300*===============================================================*         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600     SOURCE-COMPUTER. IBM-390.                                            
003700     OBJECT-COMPUTER. IBM-390.                                            
003800     SPECIAL-NAMES.                                                       
003900         C01 IS TOP-OF-FORM.                                              
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT YIELD-POOL-OBSERVATION-IN ASSIGN TO POOLIN                    
004300         ORGANIZATION IS SEQUENTIAL                                       
004400         ACCESS MODE IS SEQUENTIAL                                        
004500         FILE STATUS IS POOL-IN-STATUS.                                   
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  YIELD-POOL-OBSERVATION-IN                                            
004900     RECORD CONTAINS 751 CHARACTERS.                                      
005000 01  POOL-IN-RECORD.                                                      
005100     05  RECORD-TYPE-CD                PIC X(1).                          
005200         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
005300         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
005400         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
005500     05  HEADER-RECORD-AREA.                                              
005600         10  HDR-RUN-DTE-TME            PIC X(26).                        
005700         10  HDR-SYSTEM-ID              PIC X(4).                         
005800         10  FILLER                     PIC X(720).                       
005900     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
006000         10  PL-POOL-ID                 PIC X(36).                        
006100         10  PL-POOL-ID-ALPHA REDEFINES PL-POOL-ID                        
006200                                        PIC X(36).                        
006300         10  PL-CHAIN                   PIC X(20).                        
006400         10  PL-PROJECT                 PIC X(40).                        
006500         10  PL-SYMBOL                  PIC X(20).                        
006600         10  PL-STABLECOIN              PIC X(1).                         
006700             88  PL-STABLECOIN-YES          VALUE 'Y'.                    
006800             88  PL-STABLECOIN-NO           VALUE 'N'.                    
006900         10  PL-IL-RISK                 PIC X(5).                         
007000         10  PL-EXPOSURE                PIC X(10).                        
007100         10  PL-REWARD-TOKENS-TBL       PIC X(44)                         
007200                                        OCCURS 3 TIMES.                   
007300         10  PL-UNDERLYING-TOKENS-TBL   PIC X(44)                         
007400                                        OCCURS 3 TIMES.                   
007500         10  PL-POOL-META               PIC X(40).                        
007600         10  PL-TVL-USD                 PIC S9(13)V9(4).                  
007700         10  PL-TVL-USD-FLG             PIC X(1).                         
007800             88  PL-TVL-USD-PRESENT         VALUE 'Y'.                    
007900             88  PL-TVL-USD-ABSENT          VALUE 'N'.                    
008000         10  PL-APY-BASE                PIC S9(7)V9(6).                   
008100         10  PL-APY-BASE-FLG            PIC X(1).                         
008200             88  PL-APY-BASE-PRESENT        VALUE 'Y'.                    
008300             88  PL-APY-BASE-ABSENT         VALUE 'N'.                    
008400         10  PL-APY-REWARD              PIC S9(7)V9(6).                   
008500         10  PL-APY-REWARD-FLG          PIC X(1).                         
008600             88  PL-APY-REWARD-PRESENT      VALUE 'Y'.                    
008700             88  PL-APY-REWARD-ABSENT       VALUE 'N'.                    
008800         10  PL-APY                     PIC S9(7)V9(6).                   
008900         10  PL-APY-FLG                 PIC X(1).                         
009000             88  PL-APY-PRESENT             VALUE 'Y'.                    
009100             88  PL-APY-ABSENT              VALUE 'N'.                    
009200         10  PL-APY-PCT-1D              PIC S9(7)V9(6).                   
009300         10  PL-APY-PCT-1D-FLG          PIC X(1).                         
009400             88  PL-APY-PCT-1D-PRESENT      VALUE 'Y'.                    
009500             88  PL-APY-PCT-1D-ABSENT       VALUE 'N'.                    
009600         10  PL-APY-PCT-7D              PIC S9(7)V9(6).                   
009700         10  PL-APY-PCT-7D-FLG          PIC X(1).                         
009800             88  PL-APY-PCT-7D-PRESENT      VALUE 'Y'.                    
009900             88  PL-APY-PCT-7D-ABSENT       VALUE 'N'.                    
010000         10  PL-APY-PCT-30D             PIC S9(7)V9(6).                   
010100         10  PL-APY-PCT-30D-FLG         PIC X(1).                         
010200             88  PL-APY-PCT-30D-PRESENT     VALUE 'Y'.                    
010300             88  PL-APY-PCT-30D-ABSENT      VALUE 'N'.                    
010400         10  PL-IL-7D                   PIC S9(7)V9(6).                   
010500         10  PL-IL-7D-FLG               PIC X(1).                         
010600             88  PL-IL-7D-PRESENT           VALUE 'Y'.                    
010700             88  PL-IL-7D-ABSENT            VALUE 'N'.                    
010800         10  PL-APY-BASE-7D             PIC S9(7)V9(6).                   
010900         10  PL-APY-BASE-7D-FLG         PIC X(1).                         
011000             88  PL-APY-BASE-7D-PRESENT     VALUE 'Y'.                    
011100             88  PL-APY-BASE-7D-ABSENT      VALUE 'N'.                    
011200         10  PL-APY-MEAN-30D            PIC S9(7)V9(6).                   
011300         10  PL-APY-MEAN-30D-FLG        PIC X(1).                         
011400             88  PL-APY-MEAN-30D-PRESENT    VALUE 'Y'.                    
011500             88  PL-APY-MEAN-30D-ABSENT     VALUE 'N'.                    
011600         10  PL-VOLUME-USD-1D           PIC S9(13)V9(4).                  
011700         10  PL-VOLUME-USD-1D-FLG       PIC X(1).                         
011800             88  PL-VOLUME-USD-1D-PRESENT   VALUE 'Y'.                    
011900             88  PL-VOLUME-USD-1D-ABSENT    VALUE 'N'.                    
012000         10  PL-VOLUME-USD-7D           PIC S9(13)V9(4).                  
012100         10  PL-VOLUME-USD-7D-FLG       PIC X(1).                         
012200             88  PL-VOLUME-USD-7D-PRESENT   VALUE 'Y'.                    
012300             88  PL-VOLUME-USD-7D-ABSENT    VALUE 'N'.                    
012400         10  PL-APY-BASE-INCEPTION     PIC S9(7)V9(6).                    
012500         10  PL-APY-BASE-INCPTN-FLG     PIC X(1).                         
012600             88  PL-APY-BASE-INCPTN-PRESENT VALUE 'Y'.                    
012700             88  PL-APY-BASE-INCPTN-ABSENT  VALUE 'N'.                    
012800         10  PL-MU                      PIC S9(7)V9(6).                   
012900         10  PL-MU-FLG                  PIC X(1).                         
013000             88  PL-MU-PRESENT              VALUE 'Y'.                    
013100             88  PL-MU-ABSENT               VALUE 'N'.                    
013200         10  PL-SIGMA                   PIC S9(7)V9(6).                   
013300         10  PL-SIGMA-FLG               PIC X(1).                         
013400             88  PL-SIGMA-PRESENT           VALUE 'Y'.                    
013500             88  PL-SIGMA-ABSENT            VALUE 'N'.                    
013600         10  PL-OBS-COUNT               PIC S9(9).                        
013700         10  PL-OBS-COUNT-FLG           PIC X(1).                         
013800             88  PL-OBS-COUNT-PRESENT       VALUE 'Y'.                    
013900             88  PL-OBS-COUNT-ABSENT        VALUE 'N'.                    
014000         10  PL-OUTLIER                 PIC X(1).                         
014100             88  PL-OUTLIER-YES             VALUE 'Y'.                    
014200             88  PL-OUTLIER-NO              VALUE 'N'.                    
014300         10  PL-PRED-CLASS              PIC X(20).                        
014400         10  PL-PRED-PROBABILITY        PIC S9(3)V9(4).                   
014500         10  PL-PRED-PROBABILITY-FLG    PIC X(1).                         
014600             88  PL-PRED-PROB-PRESENT       VALUE 'Y'.                    
014700             88  PL-PRED-PROB-ABSENT        VALUE 'N'.                    
014800         10  PL-PRED-CONFIDENCE-BIN     PIC S9(4).                        
014900         10  PL-PRED-CONF-BIN-FLG       PIC X(1).                         
015000             88  PL-PRED-CONF-BIN-PRESENT   VALUE 'Y'.                    
015100             88  PL-PRED-CONF-BIN-ABSENT    VALUE 'N'.                    
015200         10  FILLER                     PIC X(48).                        
015300     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
015400         10  PL-TRAILER-RECORD-COUNT    PIC 9(9).                         
015500         10  FILLER                     PIC X(741).                       
015600 WORKING-STORAGE SECTION.                                                 
015700     77  WS-FILLER-77                   PIC X(1) VALUE SPACE.             
015800*===============================================================*         
015900*    THIS PROGRAM IS A RECORD-LAYOUT DOCUMENT ONLY.  THE INPUT  *         
016000*    EXTRACT IS OPENED AND READ BY PLB.R00902.  THE VENDOR'S    *         
016100*    PARSING OF THE INCOMING FEED INTO THESE AMOUNTS AND NULL   *         
016200*    FLAGS HAPPENS UPSTREAM OF THIS JOB - PLB.R00902 STORES THE *         
016300*    VALUES AS RECEIVED ONTO THE MATCHING FIELDS ON PSS.TIP04.  *         
016400*===============================================================*         
016500 PROCEDURE DIVISION.                                                      
016600 0000-DOCUMENT-ONLY.                                                      
016700     STOP RUN.                                                            

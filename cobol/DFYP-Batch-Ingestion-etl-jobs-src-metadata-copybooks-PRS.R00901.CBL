000100*===============================================================*         
000200*                                                                *        
000300*   PRS.R00901  --  PROTOCOL METADATA SYNC                      *         
000400*   UPSERTS THE PROJECT MASTER FROM THE DAILY VENDOR PROTOCOL   *         
000500*   EXTRACT.  RUNS AHEAD OF THE POOL INGESTION BATCH (PLB) SO   *         
000600*   THE PROJECT MASTER CARRIES CURRENT ATTRIBUTES BEFORE POOLS  *         
000700*   ARE LINKED TO IT.                                           *         
000800*                                                                *        
000900*===============================================================*         
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID. PROTOCOL-METADATA-SYNC.                                      
001200     AUTHOR. R HUELSKAMP.                                                 
001300     INSTALLATION. DST ANALYTICS DATA MART.                               
001400     DATE-WRITTEN. 03/22/2021.                                            
001500     DATE-COMPILED. 03/22/2021.                                           
001600     SECURITY. NON-CONFIDENTIAL.                                          
001700*===============================================================*         
001800*    MAINTENANCE LOG                                            *         
001900*    DATE      INIT  REQUEST    DESCRIPTION                     *         
002000*    --------  ----  ---------  ------------------------------- *         
002100*    03/22/21  RH    WO-4407    ORIGINAL BATCH - FIRST PASS OF   *        
002200*                                THE PROJECT MASTER UPSERT.      *        
002300*    04/09/21  RH    WO-4411    ADDED INSERT-VS-UPDATE BRANCH -  *        
002400*                                ORIGINAL RELEASE ALWAYS WROTE A *        
002500*                                NEW ROW, DUPLICATING PROJECTS   *        
002600*                                ON RE-RUN.                      *        
002700*    09/20/21  RH    WO-4432    ADDED FORKED-FROM/ORACLES/OTHER- *        
002800*                                CHAINS MOVES TO MATCH PJM.TIP02 *        
002900*                                LAYOUT CHANGE.                  *        
003000*    11/22/22  KMS   WO-4890    ADDED 4100-EPOCH-TO-UTC-STAMP TO *        
003100*                                CONVERT PR-LISTED-AT TO THE     *        
003200*                                PRINTABLE PJ-LISTED-AT STAMP -  *        
003300*                                PREVIOUSLY LEFT ZERO-FILLED.    *        
003400*    02/11/24  KMS   WO-5241    Y2K-STYLE REVIEW OF THE EPOCH    *        
003500*                                ROUTINE - CONFIRMED CENTURY-    *        
003600*                                DIVISIBLE-BY-400 LEAP RULE IS   *        
003700*                                CODED CORRECTLY THROUGH 2100.   *        
003800*    09/02/25  TLV   WO-5503    ADDED 4300-EDIT-AUDITS-AREA SO   *        
003900*                                BLANK-FILLED AUDIT FIELDS COME  *        
004000*                                ACROSS AS TRUE SPACES RATHER    *        
004100*                                THAN LOW-VALUES FROM THE NEW    *        
004200*                                EXTRACT FORMAT.                 *        
004300*    08/09/26  MPR   WO-5601    1100-DERIVE-CURRENT-TIMESTAMP    *        
004400*                                WAS FREEZING THE RUN STAMP TO A *        
004500*                                LITERAL - NOW BUILT FROM ACCEPT *        
004600*                                FROM DATE/TIME AT STARTUP.      *        
004700*    08/09/26  MPR   WO-5602    4120-COUNT-OFF-MONTHS LEFT THE   *        
004800*                                VARYING CONTROL VARIABLE AT 13  *        
004900*                                AFTER THE MATCH - PJ-LISTED-AT  *        
005000*                                MONTH DIGITS WERE ALWAYS WRONG. *        
005100*                                REWORKED AS AN EXPLICIT FOUND-  *        
005200*                                SWITCH LOOP LIKE 4110 ABOVE.    *        
005300*    08/09/26  MPR   WO-5701    4110-COUNT-OFF-YEARS TESTED      *        
005400*                                DAYS-LEFT AGAINST A FIXED 365 - *        
005500*                                A LEAP YEAR LAST IN THE RANGE   *        
005600*                                CONSUMED ONE DAY TOO MANY.  NEW *        
005700*                                4105-SET-YEAR-DAYS LOOKS UP THE *        
005800*                                YEAR'S TRUE LENGTH BEFORE EACH  *        
005900*                                UNTIL TEST.                     *        
006000*    08/09/26  MPR   WO-5702    WS-NEXT-PJ-ID WAS RESET TO ZERO  *        
006100*                                EVERY RUN, COLLIDING WITH IDS   *        
006200*                                ALREADY BOUND TO OTHER PROJECTS *        
006300*                                BY PRIOR RUNS.  NEW 1200-SEED-  *        
006400*                                NEXT-PJ-ID SCANS THE MASTER FOR *        
006500*                                ITS HIGH ID AT STARTUP.         *        
006600*    08/09/26  MPR   WO-5706    4105-SET-YEAR-DAYS USED FUNCTION *        
006700*                                MOD, A CONVENTION NOT USED      *        
006800*                                ELSEWHERE IN THIS SHOP.  REDONE *        
006900*                                ON DIVIDE/REMAINDER TO MATCH    *        
007000*                                THE REST OF THE EPOCH ROUTINE.  *        
007100*===============================================================*         
007200 ENVIRONMENT DIVISION.                                                    
007300 CONFIGURATION SECTION.                                                   
007400     SOURCE-COMPUTER. IBM-390.                                            
007500     OBJECT-COMPUTER. IBM-390.                                            
007600     SPECIAL-NAMES.                                                       
007700         C01 IS TOP-OF-FORM.                                              
007800 INPUT-OUTPUT SECTION.                                                    
007900 FILE-CONTROL.                                                            
008000     SELECT PROTOCOL-METADATA-IN ASSIGN TO PROTOIN                        
008100         ORGANIZATION IS SEQUENTIAL                                       
008200         ACCESS MODE IS SEQUENTIAL                                        
008300         FILE STATUS IS PROTOCOL-IN-STATUS.                               
008400     SELECT PROJECT-MASTER ASSIGN TO PROJMS                               
008500         ORGANIZATION IS INDEXED                                          
008600         ACCESS MODE IS DYNAMIC                                           
008700         RECORD KEY IS PJ-NAME                                            
008800         FILE STATUS IS PROJECT-MASTER-STATUS.                            
008900     SELECT RUN-LOG ASSIGN TO SYSPRINT                                    
009000         ORGANIZATION IS SEQUENTIAL.                                      
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300 FD  PROTOCOL-METADATA-IN                                                 
009400     RECORD CONTAINS 951 CHARACTERS.                                      
009500 01  PROTOCOL-IN-RECORD.                                                  
009600     05  RECORD-TYPE-CD                PIC X(1).                          
009700         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
009800         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
009900         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
010000     05  HEADER-RECORD-AREA.                                              
010100         10  HDR-RUN-DTE-TME            PIC X(26).                        
010200         10  HDR-SYSTEM-ID              PIC X(4).                         
010300         10  FILLER                     PIC X(920).                       
010400     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
010500         10  PR-NAME                    PIC X(40).                        
010600         10  PR-SLUG                    PIC X(40).                        
010700         10  PR-SYMBOL                  PIC X(12).                        
010800         10  PR-CHAIN                   PIC X(20).                        
010900         10  PR-CHAINS-TBL              PIC X(20)                         
011000                                        OCCURS 5 TIMES.                   
011100         10  PR-CATEGORY                PIC X(20).                        
011200         10  PR-DESCRIPTION             PIC X(100).                       
011300         10  PR-TWITTER                 PIC X(20).                        
011400         10  PR-TVL                     PIC S9(13)V9(4).                  
011500         10  PR-TVL-FLG                 PIC X(1).                         
011600             88  PR-TVL-PRESENT             VALUE 'Y'.                    
011700             88  PR-TVL-ABSENT              VALUE 'N'.                    
011800         10  PR-TVL-PREV-DAY            PIC S9(13)V9(4).                  
011900         10  PR-TVL-PREV-DAY-FLG        PIC X(1).                         
012000             88  PR-TVL-PREV-DAY-PRESENT    VALUE 'Y'.                    
012100             88  PR-TVL-PREV-DAY-ABSENT     VALUE 'N'.                    
012200         10  PR-TVL-PREV-WEEK           PIC S9(13)V9(4).                  
012300         10  PR-TVL-PREV-WEEK-FLG       PIC X(1).                         
012400             88  PR-TVL-PREV-WEEK-PRESENT   VALUE 'Y'.                    
012500             88  PR-TVL-PREV-WEEK-ABSENT    VALUE 'N'.                    
012600         10  PR-TVL-PREV-MONTH          PIC S9(13)V9(4).                  
012700         10  PR-TVL-PREV-MONTH-FLG      PIC X(1).                         
012800             88  PR-TVL-PREV-MONTH-PRESENT  VALUE 'Y'.                    
012900             88  PR-TVL-PREV-MONTH-ABSENT   VALUE 'N'.                    
013000         10  PR-MCAP                    PIC S9(13)V9(4).                  
013100         10  PR-MCAP-FLG                PIC X(1).                         
013200             88  PR-MCAP-PRESENT            VALUE 'Y'.                    
013300             88  PR-MCAP-ABSENT             VALUE 'N'.                    
013400         10  PR-FDV                     PIC S9(13)V9(4).                  
013500         10  PR-FDV-FLG                 PIC X(1).                         
013600             88  PR-FDV-PRESENT             VALUE 'Y'.                    
013700             88  PR-FDV-ABSENT              VALUE 'N'.                    
013800         10  PR-CHANGE-1H               PIC S9(7)V9(6).                   
013900         10  PR-CHANGE-1H-FLG           PIC X(1).                         
014000             88  PR-CHANGE-1H-PRESENT       VALUE 'Y'.                    
014100             88  PR-CHANGE-1H-ABSENT        VALUE 'N'.                    
014200         10  PR-CHANGE-1D               PIC S9(7)V9(6).                   
014300         10  PR-CHANGE-1D-FLG           PIC X(1).                         
014400             88  PR-CHANGE-1D-PRESENT       VALUE 'Y'.                    
014500             88  PR-CHANGE-1D-ABSENT        VALUE 'N'.                    
014600         10  PR-CHANGE-7D               PIC S9(7)V9(6).                   
014700         10  PR-CHANGE-7D-FLG           PIC X(1).                         
014800             88  PR-CHANGE-7D-PRESENT       VALUE 'Y'.                    
014900             88  PR-CHANGE-7D-ABSENT        VALUE 'N'.                    
015000         10  PR-AUDITS                  PIC X(10).                        
015100         10  PR-AUDIT-NOTE              PIC X(60).                        
015200         10  PR-FORKED-FROM-TBL         PIC X(40)                         
015300                                        OCCURS 3 TIMES.                   
015400         10  PR-ORACLES-TBL             PIC X(20)                         
015500                                        OCCURS 3 TIMES.                   
015600         10  PR-PARENT-PROTOCOL         PIC X(40).                        
015700         10  PR-OTHER-CHAINS-TBL        PIC X(20)                         
015800                                        OCCURS 5 TIMES.                   
015900         10  PR-LISTED-AT               PIC S9(12).                       
016000         10  PR-LISTED-AT-ALPHA REDEFINES PR-LISTED-AT                    
016100                                        PIC X(12).                        
016200         10  FILLER                     PIC X(46).                        
016300     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
016400         10  PR-TRAILER-RECORD-COUNT    PIC 9(9).                         
016500         10  FILLER                     PIC X(941).                       
016600 FD  PROJECT-MASTER                                                       
016700     RECORD CONTAINS 980 CHARACTERS.                                      
016800 01  PROJECT-MASTER-RECORD.                                               
016900     05  RECORD-TYPE-CD                PIC X(1).                          
017000         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
017100         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
017200         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
017300     05  HEADER-RECORD-AREA.                                              
017400         10  HDR-RUN-DTE-TME            PIC X(26).                        
017500         10  HDR-SYSTEM-ID              PIC X(4).                         
017600         10  FILLER                     PIC X(949).                       
017700     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
017800         10  PJ-ID                      PIC S9(9).                        
017900         10  PJ-ID-ALPHA REDEFINES PJ-ID                                  
018000                                        PIC X(9).                         
018100         10  PJ-NAME                    PIC X(40).                        
018200         10  PJ-SLUG                    PIC X(40).                        
018300         10  PJ-SYMBOL                  PIC X(12).                        
018400         10  PJ-CHAIN                   PIC X(20).                        
018500         10  PJ-CHAINS-TBL              PIC X(20)                         
018600                                        OCCURS 5 TIMES.                   
018700         10  PJ-CATEGORY                PIC X(20).                        
018800         10  PJ-DESCRIPTION             PIC X(100).                       
018900         10  PJ-TWITTER                 PIC X(20).                        
019000         10  PJ-TVL                     PIC S9(13)V9(4).                  
019100         10  PJ-TVL-FLG                 PIC X(1).                         
019200             88  PJ-TVL-PRESENT             VALUE 'Y'.                    
019300             88  PJ-TVL-ABSENT              VALUE 'N'.                    
019400         10  PJ-TVL-PREV-DAY            PIC S9(13)V9(4).                  
019500         10  PJ-TVL-PREV-DAY-FLG        PIC X(1).                         
019600             88  PJ-TVL-PREV-DAY-PRESENT    VALUE 'Y'.                    
019700             88  PJ-TVL-PREV-DAY-ABSENT     VALUE 'N'.                    
019800         10  PJ-TVL-PREV-WEEK           PIC S9(13)V9(4).                  
019900         10  PJ-TVL-PREV-WEEK-FLG       PIC X(1).                         
020000             88  PJ-TVL-PREV-WEEK-PRESENT   VALUE 'Y'.                    
020100             88  PJ-TVL-PREV-WEEK-ABSENT    VALUE 'N'.                    
020200         10  PJ-TVL-PREV-MONTH          PIC S9(13)V9(4).                  
020300         10  PJ-TVL-PREV-MONTH-FLG      PIC X(1).                         
020400             88  PJ-TVL-PREV-MONTH-PRESENT  VALUE 'Y'.                    
020500             88  PJ-TVL-PREV-MONTH-ABSENT   VALUE 'N'.                    
020600         10  PJ-MCAP                    PIC S9(13)V9(4).                  
020700         10  PJ-MCAP-FLG                PIC X(1).                         
020800             88  PJ-MCAP-PRESENT            VALUE 'Y'.                    
020900             88  PJ-MCAP-ABSENT             VALUE 'N'.                    
021000         10  PJ-FDV                     PIC S9(13)V9(4).                  
021100         10  PJ-FDV-FLG                 PIC X(1).                         
021200             88  PJ-FDV-PRESENT             VALUE 'Y'.                    
021300             88  PJ-FDV-ABSENT              VALUE 'N'.                    
021400         10  PJ-CHANGE-1H               PIC S9(7)V9(6).                   
021500         10  PJ-CHANGE-1H-FLG           PIC X(1).                         
021600             88  PJ-CHANGE-1H-PRESENT       VALUE 'Y'.                    
021700             88  PJ-CHANGE-1H-ABSENT        VALUE 'N'.                    
021800         10  PJ-CHANGE-1D               PIC S9(7)V9(6).                   
021900         10  PJ-CHANGE-1D-FLG           PIC X(1).                         
022000             88  PJ-CHANGE-1D-PRESENT       VALUE 'Y'.                    
022100             88  PJ-CHANGE-1D-ABSENT        VALUE 'N'.                    
022200         10  PJ-CHANGE-7D               PIC S9(7)V9(6).                   
022300         10  PJ-CHANGE-7D-FLG           PIC X(1).                         
022400             88  PJ-CHANGE-7D-PRESENT       VALUE 'Y'.                    
022500             88  PJ-CHANGE-7D-ABSENT        VALUE 'N'.                    
022600         10  PJ-AUDITS                  PIC X(10).                        
022700         10  PJ-AUDIT-NOTE              PIC X(60).                        
022800         10  PJ-FORKED-FROM-TBL         PIC X(40)                         
022900                                        OCCURS 3 TIMES.                   
023000         10  PJ-ORACLES-TBL             PIC X(20)                         
023100                                        OCCURS 3 TIMES.                   
023200         10  PJ-PARENT-PROTOCOL         PIC X(40).                        
023300         10  PJ-OTHER-CHAINS-TBL        PIC X(20)                         
023400                                        OCCURS 5 TIMES.                   
023500         10  PJ-LISTED-AT               PIC X(26).                        
023600         10  PJ-LISTED-AT-PARTS REDEFINES PJ-LISTED-AT.                   
023700             15  PJ-LISTED-YYYY-MM-DD   PIC X(10).                        
023800             15  FILLER                 PIC X(1).                         
023900             15  PJ-LISTED-HH-MM-SS     PIC X(8).                         
024000             15  FILLER                 PIC X(7).                         
024100         10  PJ-CREATED-AT              PIC X(26).                        
024200         10  PJ-UPDATED-AT              PIC X(26).                        
024300     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
024400         10  PJ-TRAILER-RECORD-COUNT    PIC 9(9).                         
024500         10  FILLER                     PIC X(970).                       
024600 FD  RUN-LOG                                                              
024700     RECORD CONTAINS 80 CHARACTERS.                                       
024800 01  RUN-LOG-LINE                       PIC X(80).                        
024900 WORKING-STORAGE SECTION.                                                 
025000     01  WS-SWITCHES-MISC-FIELDS.                                         
025100         05  PROTOCOL-IN-STATUS         PIC X(02).                        
025200             88  PROTOCOL-IN-OK                 VALUE '00'.               
025300             88  PROTOCOL-IN-EOF                VALUE '10'.               
025400         05  PROJECT-MASTER-STATUS      PIC X(02).                        
025500             88  PROJECT-MASTER-OK              VALUE '00'.               
025600             88  PROJECT-MASTER-NOTFOUND        VALUE '23'.               
025700     01  WS-COUNTERS.                                                     
025800         05  WS-UPSERTED-PROTOCOL-CNT   PIC S9(9) COMP.                   
025900         05  WS-UPSERTED-PROTOCOL-CNT-ED                                  
026000                                        PIC ZZZZZZZZ9.                    
026100         05  WS-NEXT-PJ-ID              PIC S9(9) COMP.                   
026200         05  WS-HIGH-PJ-ID              PIC S9(9) COMP.                   
026300         05  WS-TL-SUB                  PIC S9(4) COMP.                   
026400         05  WS-TL-OUT-SUB              PIC S9(4) COMP.                   
026500         05  WS-TL-LIMIT                PIC S9(4) COMP.                   
026600     01  WS-CURRENT-TIMESTAMP           PIC X(26).                        
026700     01  WS-RUN-STAMP-AREA.                                               
026800         05  WS-SYS-DATE                PIC 9(8).                         
026900         05  WS-SYS-DATE-PARTS REDEFINES WS-SYS-DATE.                     
027000             10  WS-SYS-DATE-YYYY       PIC 9(4).                         
027100             10  WS-SYS-DATE-MM         PIC 9(2).                         
027200             10  WS-SYS-DATE-DD         PIC 9(2).                         
027300         05  WS-SYS-TIME                PIC 9(8).                         
027400         05  WS-SYS-TIME-PARTS REDEFINES WS-SYS-TIME.                     
027500             10  WS-SYS-TIME-HH         PIC 9(2).                         
027600             10  WS-SYS-TIME-MI         PIC 9(2).                         
027700             10  WS-SYS-TIME-SS         PIC 9(2).                         
027800             10  WS-SYS-TIME-CC         PIC 9(2).                         
027900         05  WS-RUN-STAMP-OUT.                                            
028000             10  WS-RUN-STAMP-YYYY      PIC 9(4).                         
028100             10  FILLER                 PIC X(1) VALUE '-'.               
028200             10  WS-RUN-STAMP-MM        PIC 9(2).                         
028300             10  FILLER                 PIC X(1) VALUE '-'.               
028400             10  WS-RUN-STAMP-DD        PIC 9(2).                         
028500             10  FILLER                 PIC X(1) VALUE SPACE.             
028600             10  WS-RUN-STAMP-HH        PIC 9(2).                         
028700             10  FILLER                 PIC X(1) VALUE ':'.               
028800             10  WS-RUN-STAMP-MI        PIC 9(2).                         
028900             10  FILLER                 PIC X(1) VALUE ':'.               
029000             10  WS-RUN-STAMP-SS        PIC 9(2).                         
029100             10  FILLER                 PIC X(6) VALUE '+00:00'.          
029200     01  WS-EPOCH-EDIT-AREA.                                              
029300         05  WS-EPOCH-SECONDS           PIC S9(12).                       
029400         05  WS-EPOCH-SECONDS-ALPHA REDEFINES WS-EPOCH-SECONDS            
029500                                        PIC X(12).                        
029600         05  WS-EPOCH-DAYS              PIC S9(9) COMP.                   
029700         05  WS-EPOCH-REMAIN-SECS       PIC S9(9) COMP.                   
029800         05  WS-EPOCH-YEAR              PIC S9(9) COMP.                   
029900         05  WS-EPOCH-MONTH             PIC S9(4) COMP.                   
030000         05  WS-EPOCH-DAY               PIC S9(4) COMP.                   
030100         05  WS-EPOCH-HOUR              PIC S9(4) COMP.                   
030200         05  WS-EPOCH-MINUTE            PIC S9(4) COMP.                   
030300         05  WS-EPOCH-SECOND            PIC S9(4) COMP.                   
030400         05  WS-EPOCH-DAYS-LEFT         PIC S9(9) COMP.                   
030500         05  WS-EPOCH-YEAR-DAYS         PIC S9(4) COMP.                   
030600         05  WS-EPOCH-YEAR-QUOT         PIC S9(4) COMP.                   
030700         05  WS-EPOCH-YEAR-REMAIN       PIC S9(4) COMP.                   
030800         05  WS-EPOCH-LEAP-SW           PIC X(1).                         
030900             88  WS-EPOCH-IS-LEAP-YEAR      VALUE 'Y'.                    
031000             88  WS-EPOCH-NOT-LEAP-YEAR     VALUE 'N'.                    
031100         05  WS-EPOCH-MONTH-FOUND-SW    PIC X(1).                         
031200             88  WS-EPOCH-MONTH-FOUND       VALUE 'Y'.                    
031300             88  WS-EPOCH-MONTH-NOT-FOUND   VALUE 'N'.                    
031400         05  WS-EPOCH-DAYS-IN-MONTH     PIC S9(4) COMP.                   
031500         05  WS-EPOCH-MONTH-TBL.                                          
031600             10  FILLER                 PIC S9(4) COMP VALUE 31.          
031700             10  FILLER                 PIC S9(4) COMP VALUE 28.          
031800             10  FILLER                 PIC S9(4) COMP VALUE 31.          
031900             10  FILLER                 PIC S9(4) COMP VALUE 30.          
032000             10  FILLER                 PIC S9(4) COMP VALUE 31.          
032100             10  FILLER                 PIC S9(4) COMP VALUE 30.          
032200             10  FILLER                 PIC S9(4) COMP VALUE 31.          
032300             10  FILLER                 PIC S9(4) COMP VALUE 31.          
032400             10  FILLER                 PIC S9(4) COMP VALUE 30.          
032500             10  FILLER                 PIC S9(4) COMP VALUE 31.          
032600             10  FILLER                 PIC S9(4) COMP VALUE 30.          
032700             10  FILLER                 PIC S9(4) COMP VALUE 31.          
032800         05  WS-EPOCH-MONTH-DAYS REDEFINES WS-EPOCH-MONTH-TBL             
032900                                        PIC S9(4) COMP                    
033000                                        OCCURS 12 TIMES.                  
033100         05  WS-EPOCH-STAMP-OUT.                                          
033200             10  WS-EPOCH-OUT-YYYY      PIC 9(4).                         
033300             10  FILLER                 PIC X(1) VALUE '-'.               
033400             10  WS-EPOCH-OUT-MM        PIC 9(2).                         
033500             10  FILLER                 PIC X(1) VALUE '-'.               
033600             10  WS-EPOCH-OUT-DD        PIC 9(2).                         
033700             10  FILLER                 PIC X(1) VALUE SPACE.             
033800             10  WS-EPOCH-OUT-HH        PIC 9(2).                         
033900             10  FILLER                 PIC X(1) VALUE ':'.               
034000             10  WS-EPOCH-OUT-MI        PIC 9(2).                         
034100             10  FILLER                 PIC X(1) VALUE ':'.               
034200             10  WS-EPOCH-OUT-SS        PIC 9(2).                         
034300             10  FILLER                 PIC X(6) VALUE '+00:00'.          
034400     01  WS-TEXT-LIST-EDIT-AREA.                                          
034500         05  WS-TL-ELEMENT              PIC X(40)                         
034600                                        OCCURS 5 TIMES.                   
034700     77  WS-FILLER-77                   PIC X(1) VALUE SPACE.             
034800*===============================================================*         
034900*    PROCEDURE DIVISION                                         *         
035000*===============================================================*         
035100 PROCEDURE DIVISION.                                                      
035200 0000-MAIN-CONTROL.                                                       
035300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
035400     PERFORM 2000-PROCESS-PROTOCOL-IN THRU 2000-EXIT                      
035500         UNTIL PROTOCOL-IN-EOF.                                           
035600     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
035700     STOP RUN.                                                            
035800*---------------------------------------------------------------*         
035900 1000-INITIALIZE.                                                         
036000*---------------------------------------------------------------*         
036100     OPEN INPUT PROTOCOL-METADATA-IN.                                     
036200     OPEN I-O PROJECT-MASTER.                                             
036300     OPEN OUTPUT RUN-LOG.                                                 
036400     MOVE ZERO TO WS-UPSERTED-PROTOCOL-CNT.                               
036500     PERFORM 1200-SEED-NEXT-PJ-ID THRU 1200-EXIT.                         
036600     PERFORM 1100-DERIVE-CURRENT-TIMESTAMP THRU 1100-EXIT.                
036700     PERFORM 8100-READ-PROTOCOL-IN THRU 8100-EXIT.                        
036800 1000-EXIT.                                                               
036900     EXIT.                                                                
037000*---------------------------------------------------------------*         
037100 1100-DERIVE-CURRENT-TIMESTAMP.                                           
037200*---------------------------------------------------------------*         
037300*    WO-5601 - CAPTURED ONCE AT STARTUP FROM THE SYSTEM CLOCK SO *        
037400*    EVERY PROJECT WRITTEN OR REWRITTEN THIS RUN CARRIES THE     *        
037500*    SAME CREATED/UPDATED STAMP.                                 *        
037600     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.                               
037700     ACCEPT WS-SYS-TIME FROM TIME.                                        
037800     MOVE WS-SYS-DATE-YYYY TO WS-RUN-STAMP-YYYY.                          
037900     MOVE WS-SYS-DATE-MM   TO WS-RUN-STAMP-MM.                            
038000     MOVE WS-SYS-DATE-DD   TO WS-RUN-STAMP-DD.                            
038100     MOVE WS-SYS-TIME-HH   TO WS-RUN-STAMP-HH.                            
038200     MOVE WS-SYS-TIME-MI   TO WS-RUN-STAMP-MI.                            
038300     MOVE WS-SYS-TIME-SS   TO WS-RUN-STAMP-SS.                            
038400     MOVE WS-RUN-STAMP-OUT TO WS-CURRENT-TIMESTAMP.                       
038500 1100-EXIT.                                                               
038600     EXIT.                                                                
038700*---------------------------------------------------------------*         
038800 1200-SEED-NEXT-PJ-ID.                                                    
038900*---------------------------------------------------------------*         
039000*    WO-5702 - PJ-ID IS A FOREIGN KEY ON POOL-MASTER/POOL-       *        
039100*    SNAPSHOT-MASTER AND MUST STAY STABLE FOR THE LIFE OF THE    *        
039200*    MASTER, SO THE MASTER IS SCANNED FOR ITS CURRENT HIGH ID    *        
039300*    BEFORE ANY INSERT THIS RUN RATHER THAN STARTING OVER AT 1.  *        
039400     MOVE ZERO TO WS-HIGH-PJ-ID.                                          
039500     MOVE LOW-VALUES TO PJ-NAME.                                          
039600     START PROJECT-MASTER KEY IS NOT LESS THAN PJ-NAME                    
039700         INVALID KEY                                                      
039800             SET PROJECT-MASTER-NOTFOUND TO TRUE                          
039900         NOT INVALID KEY                                                  
040000             SET PROJECT-MASTER-OK TO TRUE                                
040100     END-START.                                                           
040200     PERFORM 1210-SCAN-PROJECT-MASTER THRU 1210-EXIT                      
040300         UNTIL PROJECT-MASTER-NOTFOUND.                                   
040400     COMPUTE WS-NEXT-PJ-ID = WS-HIGH-PJ-ID + 1.                           
040500 1200-EXIT.                                                               
040600     EXIT.                                                                
040700*---------------------------------------------------------------*         
040800 1210-SCAN-PROJECT-MASTER.                                                
040900*---------------------------------------------------------------*         
041000     READ PROJECT-MASTER NEXT RECORD                                      
041100         AT END                                                           
041200             SET PROJECT-MASTER-NOTFOUND TO TRUE                          
041300         NOT AT END                                                       
041400             IF PJ-ID > WS-HIGH-PJ-ID                                     
041500                 MOVE PJ-ID TO WS-HIGH-PJ-ID                              
041600             END-IF                                                       
041700     END-READ.                                                            
041800 1210-EXIT.                                                               
041900     EXIT.                                                                
042000*---------------------------------------------------------------*         
042100 2000-PROCESS-PROTOCOL-IN.                                                
042200*---------------------------------------------------------------*         
042300     IF PR-NAME = SPACES                                                  
042400         GO TO 2900-READ-NEXT                                             
042500     END-IF.                                                              
042600     PERFORM 3000-NORMALIZE-PROTOCOL-FIELDS THRU 3000-EXIT.               
042700     PERFORM 4000-UPSERT-PROJECT-MASTER THRU 4000-EXIT.                   
042800     ADD 1 TO WS-UPSERTED-PROTOCOL-CNT.                                   
042900 2900-READ-NEXT.                                                          
043000     PERFORM 8100-READ-PROTOCOL-IN THRU 8100-EXIT.                        
043100 2000-EXIT.                                                               
043200     EXIT.                                                                
043300*---------------------------------------------------------------*         
043400 3000-NORMALIZE-PROTOCOL-FIELDS.                                          
043500*---------------------------------------------------------------*         
043600*    APPLIES THE SHARED NORMALIZATION RULES TO THE INCOMING      *        
043700*    DETAIL BEFORE IT IS MOVED TO THE PROJECT MASTER.            *        
043800     PERFORM 4100-EPOCH-TO-UTC-STAMP THRU 4100-EXIT.                      
043900     PERFORM 4200-EDIT-TEXT-LIST-AREAS THRU 4200-EXIT.                    
044000     PERFORM 4300-EDIT-AUDITS-AREA THRU 4300-EXIT.                        
044100 3000-EXIT.                                                               
044200     EXIT.                                                                
044300*---------------------------------------------------------------*         
044400 4000-UPSERT-PROJECT-MASTER.                                              
044500*---------------------------------------------------------------*         
044600     MOVE PR-NAME TO PJ-NAME.                                             
044700     READ PROJECT-MASTER                                                  
044800         INVALID KEY                                                      
044900             PERFORM 4010-INSERT-PROJECT THRU 4010-EXIT                   
045000         NOT INVALID KEY                                                  
045100             PERFORM 4020-UPDATE-PROJECT THRU 4020-EXIT                   
045200     END-READ.                                                            
045300 4000-EXIT.                                                               
045400     EXIT.                                                                
045500*---------------------------------------------------------------*         
045600 4010-INSERT-PROJECT.                                                     
045700*---------------------------------------------------------------*         
045800     PERFORM 4030-ASSIGN-NEXT-PJ-ID THRU 4030-EXIT.                       
045900     MOVE WS-NEXT-PJ-ID       TO PJ-ID.                                   
046000     MOVE PR-NAME             TO PJ-NAME.                                 
046100     PERFORM 4040-MOVE-PROTOCOL-ATTRIBUTES THRU 4040-EXIT.                
046200     MOVE WS-CURRENT-TIMESTAMP TO PJ-CREATED-AT.                          
046300     MOVE WS-CURRENT-TIMESTAMP TO PJ-UPDATED-AT.                          
046400     WRITE PROJECT-MASTER-RECORD.                                         
046500 4010-EXIT.                                                               
046600     EXIT.                                                                
046700*---------------------------------------------------------------*         
046800 4020-UPDATE-PROJECT.                                                     
046900*---------------------------------------------------------------*         
047000     PERFORM 4040-MOVE-PROTOCOL-ATTRIBUTES THRU 4040-EXIT.                
047100     MOVE WS-CURRENT-TIMESTAMP TO PJ-UPDATED-AT.                          
047200     REWRITE PROJECT-MASTER-RECORD.                                       
047300 4020-EXIT.                                                               
047400     EXIT.                                                                
047500*---------------------------------------------------------------*         
047600 4030-ASSIGN-NEXT-PJ-ID.                                                  
047700*---------------------------------------------------------------*         
047800*    WO-4407 - THE PROJECT MASTER IS KEYED ON NAME, SO THE NEXT  *        
047900*    SURROGATE ID IS TRACKED IN WORKING STORAGE FOR THE LIFE OF  *        
048000*    THE RUN.  1200-SEED-NEXT-PJ-ID SEEDS IT FROM THE MASTER'S   *        
048100*    HIGH ID AT STARTUP - WO-5702 - SO THIS STAYS A SIMPLE ADD.  *        
048200     ADD 1 TO WS-NEXT-PJ-ID.                                              
048300 4030-EXIT.                                                               
048400     EXIT.                                                                
048500*---------------------------------------------------------------*         
048600 4040-MOVE-PROTOCOL-ATTRIBUTES.                                           
048700*---------------------------------------------------------------*         
048800*    UNCONDITIONAL FIELD-BY-FIELD OVERWRITE - WO-4411 - THE      *        
048900*    LATEST EXTRACT WINS EVEN WHEN IT TURNS A PRESENT VALUE      *        
049000*    ABSENT.                                                     *        
049100     MOVE PR-SLUG             TO PJ-SLUG.                                 
049200     MOVE PR-SYMBOL           TO PJ-SYMBOL.                               
049300     MOVE PR-CHAIN            TO PJ-CHAIN.                                
049400     MOVE PR-CHAINS-TBL (1)   TO PJ-CHAINS-TBL (1).                       
049500     MOVE PR-CHAINS-TBL (2)   TO PJ-CHAINS-TBL (2).                       
049600     MOVE PR-CHAINS-TBL (3)   TO PJ-CHAINS-TBL (3).                       
049700     MOVE PR-CHAINS-TBL (4)   TO PJ-CHAINS-TBL (4).                       
049800     MOVE PR-CHAINS-TBL (5)   TO PJ-CHAINS-TBL (5).                       
049900     MOVE PR-CATEGORY         TO PJ-CATEGORY.                             
050000     MOVE PR-DESCRIPTION      TO PJ-DESCRIPTION.                          
050100     MOVE PR-TWITTER          TO PJ-TWITTER.                              
050200     MOVE PR-TVL              TO PJ-TVL.                                  
050300     MOVE PR-TVL-FLG          TO PJ-TVL-FLG.                              
050400     MOVE PR-TVL-PREV-DAY     TO PJ-TVL-PREV-DAY.                         
050500     MOVE PR-TVL-PREV-DAY-FLG TO PJ-TVL-PREV-DAY-FLG.                     
050600     MOVE PR-TVL-PREV-WEEK    TO PJ-TVL-PREV-WEEK.                        
050700     MOVE PR-TVL-PREV-WEEK-FLG                                            
050800                              TO PJ-TVL-PREV-WEEK-FLG.                    
050900     MOVE PR-TVL-PREV-MONTH   TO PJ-TVL-PREV-MONTH.                       
051000     MOVE PR-TVL-PREV-MONTH-FLG                                           
051100                              TO PJ-TVL-PREV-MONTH-FLG.                   
051200     MOVE PR-MCAP             TO PJ-MCAP.                                 
051300     MOVE PR-MCAP-FLG         TO PJ-MCAP-FLG.                             
051400     MOVE PR-FDV              TO PJ-FDV.                                  
051500     MOVE PR-FDV-FLG          TO PJ-FDV-FLG.                              
051600     MOVE PR-CHANGE-1H        TO PJ-CHANGE-1H.                            
051700     MOVE PR-CHANGE-1H-FLG    TO PJ-CHANGE-1H-FLG.                        
051800     MOVE PR-CHANGE-1D        TO PJ-CHANGE-1D.                            
051900     MOVE PR-CHANGE-1D-FLG    TO PJ-CHANGE-1D-FLG.                        
052000     MOVE PR-CHANGE-7D        TO PJ-CHANGE-7D.                            
052100     MOVE PR-CHANGE-7D-FLG    TO PJ-CHANGE-7D-FLG.                        
052200     MOVE PR-AUDITS           TO PJ-AUDITS.                               
052300     MOVE PR-AUDIT-NOTE       TO PJ-AUDIT-NOTE.                           
052400     MOVE PR-FORKED-FROM-TBL (1)                                          
052500                              TO PJ-FORKED-FROM-TBL (1).                  
052600     MOVE PR-FORKED-FROM-TBL (2)                                          
052700                              TO PJ-FORKED-FROM-TBL (2).                  
052800     MOVE PR-FORKED-FROM-TBL (3)                                          
052900                              TO PJ-FORKED-FROM-TBL (3).                  
053000     MOVE PR-ORACLES-TBL (1)  TO PJ-ORACLES-TBL (1).                      
053100     MOVE PR-ORACLES-TBL (2)  TO PJ-ORACLES-TBL (2).                      
053200     MOVE PR-ORACLES-TBL (3)  TO PJ-ORACLES-TBL (3).                      
053300     MOVE PR-PARENT-PROTOCOL  TO PJ-PARENT-PROTOCOL.                      
053400     MOVE PR-OTHER-CHAINS-TBL (1)                                         
053500                              TO PJ-OTHER-CHAINS-TBL (1).                 
053600     MOVE PR-OTHER-CHAINS-TBL (2)                                         
053700                              TO PJ-OTHER-CHAINS-TBL (2).                 
053800     MOVE PR-OTHER-CHAINS-TBL (3)                                         
053900                              TO PJ-OTHER-CHAINS-TBL (3).                 
054000     MOVE PR-OTHER-CHAINS-TBL (4)                                         
054100                              TO PJ-OTHER-CHAINS-TBL (4).                 
054200     MOVE PR-OTHER-CHAINS-TBL (5)                                         
054300                              TO PJ-OTHER-CHAINS-TBL (5).                 
054400     MOVE WS-EPOCH-STAMP-OUT  TO PJ-LISTED-AT.                            
054500 4040-EXIT.                                                               
054600     EXIT.                                                                
054700*---------------------------------------------------------------*         
054800 4100-EPOCH-TO-UTC-STAMP.                                                 
054900*---------------------------------------------------------------*         
055000*    CONVERTS PR-LISTED-AT (UNIX EPOCH SECONDS) TO A PRINTABLE   *        
055100*    UTC CALENDAR STAMP.  ZERO OR A NEGATIVE VALUE IS TREATED    *        
055200*    AS ABSENT AND THE STAMP IS LEFT BLANK - WO-4890/WO-5241.    *        
055300     MOVE SPACES TO WS-EPOCH-STAMP-OUT.                                   
055400     IF PR-LISTED-AT NOT > ZERO                                           
055500         GO TO 4100-EXIT                                                  
055600     END-IF.                                                              
055700     MOVE PR-LISTED-AT TO WS-EPOCH-SECONDS.                               
055800     DIVIDE WS-EPOCH-SECONDS BY 86400                                     
055900         GIVING WS-EPOCH-DAYS                                             
056000         REMAINDER WS-EPOCH-REMAIN-SECS.                                  
056100     DIVIDE WS-EPOCH-REMAIN-SECS BY 3600                                  
056200         GIVING WS-EPOCH-HOUR                                             
056300         REMAINDER WS-EPOCH-REMAIN-SECS.                                  
056400     DIVIDE WS-EPOCH-REMAIN-SECS BY 60                                    
056500         GIVING WS-EPOCH-MINUTE                                           
056600         REMAINDER WS-EPOCH-SECOND.                                       
056700     MOVE 1970 TO WS-EPOCH-YEAR.                                          
056800     MOVE WS-EPOCH-DAYS TO WS-EPOCH-DAYS-LEFT.                            
056900     PERFORM 4105-SET-YEAR-DAYS THRU 4105-EXIT.                           
057000     PERFORM 4110-COUNT-OFF-YEARS THRU 4110-EXIT                          
057100         UNTIL WS-EPOCH-DAYS-LEFT < WS-EPOCH-YEAR-DAYS.                   
057200     MOVE 1 TO WS-EPOCH-MONTH.                                            
057300     SET WS-EPOCH-MONTH-NOT-FOUND TO TRUE.                                
057400     PERFORM 4120-COUNT-OFF-MONTHS THRU 4120-EXIT                         
057500         UNTIL WS-EPOCH-MONTH-FOUND.                                      
057600     COMPUTE WS-EPOCH-DAY = WS-EPOCH-DAYS-LEFT + 1.                       
057700     MOVE WS-EPOCH-YEAR   TO WS-EPOCH-OUT-YYYY.                           
057800     MOVE WS-EPOCH-MONTH  TO WS-EPOCH-OUT-MM.                             
057900     MOVE WS-EPOCH-DAY    TO WS-EPOCH-OUT-DD.                             
058000     MOVE WS-EPOCH-HOUR   TO WS-EPOCH-OUT-HH.                             
058100     MOVE WS-EPOCH-MINUTE TO WS-EPOCH-OUT-MI.                             
058200     MOVE WS-EPOCH-SECOND TO WS-EPOCH-OUT-SS.                             
058300 4100-EXIT.                                                               
058400     EXIT.                                                                
058500*---------------------------------------------------------------*         
058600 4105-SET-YEAR-DAYS.                                                      
058700*---------------------------------------------------------------*         
058800*    GREGORIAN LEAP-YEAR TEST - DIVISIBLE BY 4, EXCEPT CENTURY   *        
058900*    YEARS NOT DIVISIBLE BY 400 - REVIEWED WO-5241.  SETS        *        
059000*    WS-EPOCH-YEAR-DAYS TO THE LENGTH OF WS-EPOCH-YEAR SO THE    *        
059100*    CALLER CAN TEST DAYS-LEFT AGAINST THE RIGHT YEAR - WO-5701. *        
059200*    WO-5706 - REWRITTEN ON DIVIDE/REMAINDER, NOT FUNCTION MOD,  *        
059300*    TO MATCH THE DIVIDE-BASED ARITHMETIC USED THROUGHOUT THE    *        
059400*    REST OF THIS EPOCH ROUTINE.                                 *        
059500     SET WS-EPOCH-NOT-LEAP-YEAR TO TRUE.                                  
059600     DIVIDE WS-EPOCH-YEAR BY 4                                            
059700         GIVING WS-EPOCH-YEAR-QUOT                                        
059800         REMAINDER WS-EPOCH-YEAR-REMAIN.                                  
059900     IF WS-EPOCH-YEAR-REMAIN = ZERO                                       
060000         SET WS-EPOCH-IS-LEAP-YEAR TO TRUE                                
060100     END-IF.                                                              
060200     DIVIDE WS-EPOCH-YEAR BY 100                                          
060300         GIVING WS-EPOCH-YEAR-QUOT                                        
060400         REMAINDER WS-EPOCH-YEAR-REMAIN.                                  
060500     IF WS-EPOCH-YEAR-REMAIN = ZERO                                       
060600         SET WS-EPOCH-NOT-LEAP-YEAR TO TRUE                               
060700     END-IF.                                                              
060800     DIVIDE WS-EPOCH-YEAR BY 400                                          
060900         GIVING WS-EPOCH-YEAR-QUOT                                        
061000         REMAINDER WS-EPOCH-YEAR-REMAIN.                                  
061100     IF WS-EPOCH-YEAR-REMAIN = ZERO                                       
061200         SET WS-EPOCH-IS-LEAP-YEAR TO TRUE                                
061300     END-IF.                                                              
061400     IF WS-EPOCH-IS-LEAP-YEAR                                             
061500         MOVE 366 TO WS-EPOCH-YEAR-DAYS                                   
061600     ELSE                                                                 
061700         MOVE 365 TO WS-EPOCH-YEAR-DAYS                                   
061800     END-IF.                                                              
061900 4105-EXIT.                                                               
062000     EXIT.                                                                
062100*---------------------------------------------------------------*         
062200 4110-COUNT-OFF-YEARS.                                                    
062300*---------------------------------------------------------------*         
062400*    CONSUMES ONE FULL YEAR OF WS-EPOCH-DAYS-LEFT AND RE-SETS    *        
062500*    WS-EPOCH-YEAR-DAYS FOR THE NEW CURRENT YEAR SO THE UNTIL    *        
062600*    TEST ABOVE ALWAYS COMPARES AGAINST THAT YEAR'S OWN LENGTH,  *        
062700*    NOT A FIXED 365 - WO-5701.                                  *        
062800     SUBTRACT WS-EPOCH-YEAR-DAYS FROM WS-EPOCH-DAYS-LEFT.                 
062900     ADD 1 TO WS-EPOCH-YEAR.                                              
063000     PERFORM 4105-SET-YEAR-DAYS THRU 4105-EXIT.                           
063100 4110-EXIT.                                                               
063200     EXIT.                                                                
063300*---------------------------------------------------------------*         
063400 4120-COUNT-OFF-MONTHS.                                                   
063500*---------------------------------------------------------------*         
063600*    WO-5602 - WS-EPOCH-MONTH IS LEFT POINTING AT THE MATCHED    *        
063700*    MONTH BY THE FOUND-SWITCH BELOW, NOT ADVANCED PAST IT THE   *        
063800*    WAY A PERFORM ... VARYING CONTROL VARIABLE WOULD BE.        *        
063900     MOVE WS-EPOCH-MONTH-DAYS (WS-EPOCH-MONTH)                            
064000                              TO WS-EPOCH-DAYS-IN-MONTH.                  
064100     IF WS-EPOCH-MONTH = 2 AND WS-EPOCH-IS-LEAP-YEAR                      
064200         ADD 1 TO WS-EPOCH-DAYS-IN-MONTH                                  
064300     END-IF.                                                              
064400     IF WS-EPOCH-DAYS-LEFT < WS-EPOCH-DAYS-IN-MONTH                       
064500         SET WS-EPOCH-MONTH-FOUND TO TRUE                                 
064600     ELSE                                                                 
064700         SUBTRACT WS-EPOCH-DAYS-IN-MONTH FROM WS-EPOCH-DAYS-LEFT          
064800         ADD 1 TO WS-EPOCH-MONTH                                          
064900     END-IF.                                                              
065000 4120-EXIT.                                                               
065100     EXIT.                                                                
065200*---------------------------------------------------------------*         
065300 4200-EDIT-TEXT-LIST-AREAS.                                               
065400*---------------------------------------------------------------*         
065500*    LEFT-COMPACTS EACH REPEATING GROUP SO BLANK/ABSENT ENTRIES  *        
065600*    DO NOT LEAVE GAPS AHEAD OF REAL VALUES - TO-TEXT-LIST RULE. *        
065700     MOVE 5 TO WS-TL-LIMIT.                                               
065800     MOVE PR-CHAINS-TBL (1)   TO WS-TL-ELEMENT (1).                       
065900     MOVE PR-CHAINS-TBL (2)   TO WS-TL-ELEMENT (2).                       
066000     MOVE PR-CHAINS-TBL (3)   TO WS-TL-ELEMENT (3).                       
066100     MOVE PR-CHAINS-TBL (4)   TO WS-TL-ELEMENT (4).                       
066200     MOVE PR-CHAINS-TBL (5)   TO WS-TL-ELEMENT (5).                       
066300     PERFORM 4210-COMPACT-ELEMENT-TABLE THRU 4210-EXIT.                   
066400     MOVE WS-TL-ELEMENT (1)   TO PR-CHAINS-TBL (1).                       
066500     MOVE WS-TL-ELEMENT (2)   TO PR-CHAINS-TBL (2).                       
066600     MOVE WS-TL-ELEMENT (3)   TO PR-CHAINS-TBL (3).                       
066700     MOVE WS-TL-ELEMENT (4)   TO PR-CHAINS-TBL (4).                       
066800     MOVE WS-TL-ELEMENT (5)   TO PR-CHAINS-TBL (5).                       
066900     MOVE SPACES TO WS-TL-ELEMENT (1) WS-TL-ELEMENT (2)                   
067000                    WS-TL-ELEMENT (3) WS-TL-ELEMENT (4)                   
067100                    WS-TL-ELEMENT (5).                                    
067200     MOVE PR-OTHER-CHAINS-TBL (1)                                         
067300                              TO WS-TL-ELEMENT (1).                       
067400     MOVE PR-OTHER-CHAINS-TBL (2)                                         
067500                              TO WS-TL-ELEMENT (2).                       
067600     MOVE PR-OTHER-CHAINS-TBL (3)                                         
067700                              TO WS-TL-ELEMENT (3).                       
067800     MOVE PR-OTHER-CHAINS-TBL (4)                                         
067900                              TO WS-TL-ELEMENT (4).                       
068000     MOVE PR-OTHER-CHAINS-TBL (5)                                         
068100                              TO WS-TL-ELEMENT (5).                       
068200     PERFORM 4210-COMPACT-ELEMENT-TABLE THRU 4210-EXIT.                   
068300     MOVE WS-TL-ELEMENT (1)                                               
068400                              TO PR-OTHER-CHAINS-TBL (1).                 
068500     MOVE WS-TL-ELEMENT (2)                                               
068600                              TO PR-OTHER-CHAINS-TBL (2).                 
068700     MOVE WS-TL-ELEMENT (3)                                               
068800                              TO PR-OTHER-CHAINS-TBL (3).                 
068900     MOVE WS-TL-ELEMENT (4)                                               
069000                              TO PR-OTHER-CHAINS-TBL (4).                 
069100     MOVE WS-TL-ELEMENT (5)                                               
069200                              TO PR-OTHER-CHAINS-TBL (5).                 
069300     MOVE SPACES TO WS-TL-ELEMENT (1) WS-TL-ELEMENT (2)                   
069400                    WS-TL-ELEMENT (3) WS-TL-ELEMENT (4)                   
069500                    WS-TL-ELEMENT (5).                                    
069600     MOVE 3 TO WS-TL-LIMIT.                                               
069700     MOVE PR-FORKED-FROM-TBL (1)                                          
069800                              TO WS-TL-ELEMENT (1).                       
069900     MOVE PR-FORKED-FROM-TBL (2)                                          
070000                              TO WS-TL-ELEMENT (2).                       
070100     MOVE PR-FORKED-FROM-TBL (3)                                          
070200                              TO WS-TL-ELEMENT (3).                       
070300     PERFORM 4210-COMPACT-ELEMENT-TABLE THRU 4210-EXIT.                   
070400     MOVE WS-TL-ELEMENT (1)                                               
070500                              TO PR-FORKED-FROM-TBL (1).                  
070600     MOVE WS-TL-ELEMENT (2)                                               
070700                              TO PR-FORKED-FROM-TBL (2).                  
070800     MOVE WS-TL-ELEMENT (3)                                               
070900                              TO PR-FORKED-FROM-TBL (3).                  
071000     MOVE SPACES TO WS-TL-ELEMENT (1) WS-TL-ELEMENT (2)                   
071100                    WS-TL-ELEMENT (3).                                    
071200     MOVE PR-ORACLES-TBL (1)  TO WS-TL-ELEMENT (1).                       
071300     MOVE PR-ORACLES-TBL (2)  TO WS-TL-ELEMENT (2).                       
071400     MOVE PR-ORACLES-TBL (3)  TO WS-TL-ELEMENT (3).                       
071500     PERFORM 4210-COMPACT-ELEMENT-TABLE THRU 4210-EXIT.                   
071600     MOVE WS-TL-ELEMENT (1)   TO PR-ORACLES-TBL (1).                      
071700     MOVE WS-TL-ELEMENT (2)   TO PR-ORACLES-TBL (2).                      
071800     MOVE WS-TL-ELEMENT (3)   TO PR-ORACLES-TBL (3).                      
071900 4200-EXIT.                                                               
072000     EXIT.                                                                
072100*---------------------------------------------------------------*         
072200 4210-COMPACT-ELEMENT-TABLE.                                              
072300*---------------------------------------------------------------*         
072400     MOVE 1 TO WS-TL-OUT-SUB.                                             
072500     PERFORM 4220-COMPACT-ONE-ELEMENT THRU 4220-EXIT                      
072600         VARYING WS-TL-SUB FROM 1 BY 1                                    
072700         UNTIL WS-TL-SUB > WS-TL-LIMIT.                                   
072800 4210-EXIT.                                                               
072900     EXIT.                                                                
073000*---------------------------------------------------------------*         
073100 4220-COMPACT-ONE-ELEMENT.                                                
073200*---------------------------------------------------------------*         
073300     IF WS-TL-ELEMENT (WS-TL-SUB) = SPACES                                
073400         GO TO 4220-EXIT                                                  
073500     END-IF.                                                              
073600     IF WS-TL-OUT-SUB NOT = WS-TL-SUB                                     
073700         MOVE WS-TL-ELEMENT (WS-TL-SUB)                                   
073800                              TO WS-TL-ELEMENT (WS-TL-OUT-SUB)            
073900         MOVE SPACES          TO WS-TL-ELEMENT (WS-TL-SUB)                
074000     END-IF.                                                              
074100     ADD 1 TO WS-TL-OUT-SUB.                                              
074200 4220-EXIT.                                                               
074300     EXIT.                                                                
074400*---------------------------------------------------------------*         
074500 4300-EDIT-AUDITS-AREA.                                                   
074600*---------------------------------------------------------------*         
074700*    AUDITS MAY ARRIVE AS DIGITS OR TEXT - BOTH ARE KEPT AS      *        
074800*    TEXT ON THE MASTER.  LOW-VALUES FROM THE NEWER EXTRACT      *        
074900*    FORMAT ARE NORMALIZED TO SPACES - WO-5503.                  *        
075000     IF PR-AUDITS = LOW-VALUES                                            
075100         MOVE SPACES TO PR-AUDITS                                         
075200     END-IF.                                                              
075300     IF PR-AUDIT-NOTE = LOW-VALUES                                        
075400         MOVE SPACES TO PR-AUDIT-NOTE                                     
075500     END-IF.                                                              
075600 4300-EXIT.                                                               
075700     EXIT.                                                                
075800*---------------------------------------------------------------*         
075900 8100-READ-PROTOCOL-IN.                                                   
076000*---------------------------------------------------------------*         
076100     READ PROTOCOL-METADATA-IN                                            
076200         AT END                                                           
076300             SET PROTOCOL-IN-EOF TO TRUE                                  
076400     END-READ.                                                            
076500 8100-EXIT.                                                               
076600     EXIT.                                                                
076700*---------------------------------------------------------------*         
076800 9000-TERMINATE.                                                          
076900*---------------------------------------------------------------*         
077000     MOVE WS-UPSERTED-PROTOCOL-CNT TO WS-UPSERTED-PROTOCOL-CNT-ED.        
077100     MOVE SPACES TO RUN-LOG-LINE.                                         
077200     STRING 'UPSERTED ' DELIMITED BY SIZE                                 
077300            WS-UPSERTED-PROTOCOL-CNT-ED DELIMITED BY SIZE                 
077400            ' PROTOCOL METADATA RECORDS' DELIMITED BY SIZE                
077500         INTO RUN-LOG-LINE.                                               
077600     WRITE RUN-LOG-LINE.                                                  
077700     CLOSE PROTOCOL-METADATA-IN.                                          
077800     CLOSE PROJECT-MASTER.                                                
077900     CLOSE RUN-LOG.                                                       
078000 9000-EXIT.                                                               
078100     EXIT.                                                                

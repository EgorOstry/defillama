000100*===============================================================*         
000200*                                                                *        
000300*   CHM.TIP01  --  CHAIN MASTER RECORD LAYOUT                   *         
000400*   BLOCKCHAIN NETWORK MASTER FOR THE YIELD-POOL WAREHOUSE       *        
000500*                                                                *        
000600*===============================================================*         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID. CHAIN-MASTER.                                                
000900     AUTHOR. R HUELSKAMP.                                                 
001000     INSTALLATION. DST ANALYTICS DATA MART.                               
001100     DATE-WRITTEN. 03/11/2021.                                            
001200     DATE-COMPILED. 03/11/2021.                                           
001300     SECURITY. NON-CONFIDENTIAL.                                          
001400*===============================================================*         
001500*    MAINTENANCE LOG                                            *         
001600*    DATE      INIT  REQUEST    DESCRIPTION                     *         
001700*    --------  ----  ---------  ------------------------------- *         
001800*    03/11/21  RH    WO-4401    ORIGINAL LAYOUT - CHAIN MASTER.  *        
001900*    07/02/21  RH    WO-4417    ADDED TRAILER RECORD COUNT AREA. *        
002000*    11/19/22  KMS   WO-4889    BROKE CREATED-AT OUT TO DATE/    *        
002100*                                TIME SUB-PARTS FOR THE RECON    *        
002200*                                JOB.                            *        
002300*    02/08/24  KMS   WO-5240    Y2K-STYLE REVIEW OF ALL DATE     *        
002400*                                AREAS FOR THE WAREHOUSE REFRESH.*        
002500*                                NO CHANGES REQUIRED - ALL DATE  *        
002600*                                AREAS ALREADY FULL 4-DIGIT YEAR.*        
002700*    08/30/25  TLV   WO-5502    ADDED ALPHA-ALIAS OF CH-ID FOR   *        
002800*                                THE AUDIT EXTRACT - SEE POM/PJM/*        
002900*                                PSS FOR THE SAME PATTERN.       *        
003000*    08/09/26  MPR   WO-5705    CORRECTED THE FOOTNOTE BELOW -   *        
003100*                                ONLY PLB.R00902 OPENS THIS      *        
003200*                                MASTER.  PRS.R00901 NEVER OPENS *        
003300*                                CHAIN-MASTER AT ALL.            *        
003400*===============================================================*         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700     SOURCE-COMPUTER. IBM-390.                                            
003800     OBJECT-COMPUTER. IBM-390.                                            
003900     SPECIAL-NAMES.                                                       
004000         C01 IS TOP-OF-FORM.                                              
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT CHAIN-MASTER ASSIGN TO CHAINMS                                
004400         ORGANIZATION IS INDEXED                                          
004500         ACCESS MODE IS DYNAMIC                                           
004600         RECORD KEY IS CH-NAME                                            
004700         FILE STATUS IS CHAIN-MASTER-STATUS.                              
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  CHAIN-MASTER                                                         
005100     RECORD CONTAINS 100 CHARACTERS.                                      
005200 01  CHAIN-MASTER-RECORD.                                                 
005300     05  RECORD-TYPE-CD                PIC X(1).                          
005400         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
005500         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
005600         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
005700     05  HEADER-RECORD-AREA.                                              
005800         10  HDR-RUN-DTE-TME            PIC X(26).                        
005900         10  HDR-SYSTEM-ID              PIC X(4).                         
006000         10  FILLER                     PIC X(69).                        
006100     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
006200         10  CH-ID                      PIC S9(9).                        
006300         10  CH-ID-ALPHA REDEFINES CH-ID                                  
006400                                        PIC X(9).                         
006500         10  CH-NAME                    PIC X(20).                        
006600         10  CH-CREATED-AT              PIC X(26).                        
006700         10  CH-CREATED-AT-PARTS REDEFINES CH-CREATED-AT.                 
006800             15  CH-CREATED-YYYY-MM-DD  PIC X(10).                        
006900             15  FILLER                 PIC X(1).                         
007000             15  CH-CREATED-HH-MM-SS    PIC X(8).                         
007100             15  FILLER                 PIC X(7).                         
007200         10  FILLER                     PIC X(44).                        
007300     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
007400         10  CH-TRAILER-RECORD-COUNT    PIC 9(9).                         
007500         10  FILLER                     PIC X(90).                        
007600 WORKING-STORAGE SECTION.                                                 
007700     77  WS-FILLER-77                   PIC X(1) VALUE SPACE.             
007800*===============================================================*         
007900*    THIS PROGRAM IS A RECORD-LAYOUT DOCUMENT ONLY.  THE MASTER *         
008000*    IS OPENED, READ AND REWRITTEN BY PLB.R00902.               *         
008100*===============================================================*         
008200 PROCEDURE DIVISION.                                                      
008300 0000-DOCUMENT-ONLY.                                                      
008400     STOP RUN.                                                            

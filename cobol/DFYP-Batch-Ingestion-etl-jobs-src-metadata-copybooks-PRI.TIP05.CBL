000100*===============================================================*         
000200*                                                                *        
000300*   PRI.TIP05  --  PROTOCOL METADATA IN RECORD LAYOUT           *         
000400*   VENDOR PROTOCOL-ATTRIBUTE EXTRACT FOR THE SYNC-PROJECTS JOB *         
000500*                                                                *        
000600*===============================================================*         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID. PROTOCOL-METADATA-IN.                                        
000900     AUTHOR. R HUELSKAMP.                                                 
001000     INSTALLATION. DST ANALYTICS DATA MART.                               
001100     DATE-WRITTEN. 03/18/2021.                                            
001200     DATE-COMPILED. 03/18/2021.                                           
001300     SECURITY. NON-CONFIDENTIAL.                                          
001400*===============================================================*         
001500*    MAINTENANCE LOG                                            *         
001600*    DATE      INIT  REQUEST    DESCRIPTION                     *         
001700*    --------  ----  ---------  ------------------------------- *         
001800*    03/18/21  RH    WO-4405    ORIGINAL LAYOUT - VENDOR EXTRACT.*        
001900*    04/02/21  RH    WO-4409    ADDED TVL-PREV-DAY/WEEK/MONTH    *        
002000*                                AND THEIR NULL FLAGS.           *        
002100*    09/14/21  RH    WO-4431    ADDED FORKED-FROM AND ORACLES    *        
002200*                                REPEATING GROUPS PER VENDOR     *        
002300*                                EXTRACT CHANGE NOTICE 21-07.    *        
002400*    11/19/22  KMS   WO-4889    PR-LISTED-AT REMAINS RAW EPOCH   *        
002500*                                SECONDS ON THE EXTRACT - ONLY   *        
002600*                                THE MASTER COPY IS TIMESTAMPED. *        
002700*    02/08/24  KMS   WO-5240    Y2K-STYLE REVIEW - EXTRACT IS    *        
002800*                                NUMERIC EPOCH, NOT DATE TEXT -  *        
002900*                                NO CHANGE REQUIRED.             *        
003000*    08/30/25  TLV   WO-5502    ADDED ALPHA-ALIAS OF PR-LISTED-AT*        
003100*                                FOR THE AUDIT EXTRACT - SEE     *        
003200*                                PLI FOR THE SAME PATTERN.       *        
003300*===============================================================*         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600     SOURCE-COMPUTER. IBM-390.                                            
003700     OBJECT-COMPUTER. IBM-390.                                            
003800     SPECIAL-NAMES.                                                       
003900         C01 IS TOP-OF-FORM.                                              
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT PROTOCOL-METADATA-IN ASSIGN TO PROTOIN                        
004300         ORGANIZATION IS SEQUENTIAL                                       
004400         ACCESS MODE IS SEQUENTIAL                                        
004500         FILE STATUS IS PROTOCOL-IN-STATUS.                               
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  PROTOCOL-METADATA-IN                                                 
004900     RECORD CONTAINS 951 CHARACTERS.                                      
005000 01  PROTOCOL-IN-RECORD.                                                  
005100     05  RECORD-TYPE-CD                PIC X(1).                          
005200         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
005300         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
005400         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
005500     05  HEADER-RECORD-AREA.                                              
005600         10  HDR-RUN-DTE-TME            PIC X(26).                        
005700         10  HDR-SYSTEM-ID              PIC X(4).                         
005800         10  FILLER                     PIC X(920).                       
005900     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
006000         10  PR-NAME                    PIC X(40).                        
006100         10  PR-SLUG                    PIC X(40).                        
006200         10  PR-SYMBOL                  PIC X(12).                        
006300         10  PR-CHAIN                   PIC X(20).                        
006400         10  PR-CHAINS-TBL              PIC X(20)                         
006500                                        OCCURS 5 TIMES.                   
006600         10  PR-CATEGORY                PIC X(20).                        
006700         10  PR-DESCRIPTION             PIC X(100).                       
006800         10  PR-TWITTER                 PIC X(20).                        
006900         10  PR-TVL                     PIC S9(13)V9(4).                  
007000         10  PR-TVL-FLG                 PIC X(1).                         
007100             88  PR-TVL-PRESENT             VALUE 'Y'.                    
007200             88  PR-TVL-ABSENT              VALUE 'N'.                    
007300         10  PR-TVL-PREV-DAY            PIC S9(13)V9(4).                  
007400         10  PR-TVL-PREV-DAY-FLG        PIC X(1).                         
007500             88  PR-TVL-PREV-DAY-PRESENT    VALUE 'Y'.                    
007600             88  PR-TVL-PREV-DAY-ABSENT     VALUE 'N'.                    
007700         10  PR-TVL-PREV-WEEK           PIC S9(13)V9(4).                  
007800         10  PR-TVL-PREV-WEEK-FLG       PIC X(1).                         
007900             88  PR-TVL-PREV-WEEK-PRESENT   VALUE 'Y'.                    
008000             88  PR-TVL-PREV-WEEK-ABSENT    VALUE 'N'.                    
008100         10  PR-TVL-PREV-MONTH          PIC S9(13)V9(4).                  
008200         10  PR-TVL-PREV-MONTH-FLG      PIC X(1).                         
008300             88  PR-TVL-PREV-MONTH-PRESENT  VALUE 'Y'.                    
008400             88  PR-TVL-PREV-MONTH-ABSENT   VALUE 'N'.                    
008500         10  PR-MCAP                    PIC S9(13)V9(4).                  
008600         10  PR-MCAP-FLG                PIC X(1).                         
008700             88  PR-MCAP-PRESENT            VALUE 'Y'.                    
008800             88  PR-MCAP-ABSENT             VALUE 'N'.                    
008900         10  PR-FDV                     PIC S9(13)V9(4).                  
009000         10  PR-FDV-FLG                 PIC X(1).                         
009100             88  PR-FDV-PRESENT             VALUE 'Y'.                    
009200             88  PR-FDV-ABSENT              VALUE 'N'.                    
009300         10  PR-CHANGE-1H               PIC S9(7)V9(6).                   
009400         10  PR-CHANGE-1H-FLG           PIC X(1).                         
009500             88  PR-CHANGE-1H-PRESENT       VALUE 'Y'.                    
009600             88  PR-CHANGE-1H-ABSENT        VALUE 'N'.                    
009700         10  PR-CHANGE-1D               PIC S9(7)V9(6).                   
009800         10  PR-CHANGE-1D-FLG           PIC X(1).                         
009900             88  PR-CHANGE-1D-PRESENT       VALUE 'Y'.                    
010000             88  PR-CHANGE-1D-ABSENT        VALUE 'N'.                    
010100         10  PR-CHANGE-7D               PIC S9(7)V9(6).                   
010200         10  PR-CHANGE-7D-FLG           PIC X(1).                         
010300             88  PR-CHANGE-7D-PRESENT       VALUE 'Y'.                    
010400             88  PR-CHANGE-7D-ABSENT        VALUE 'N'.                    
010500         10  PR-AUDITS                  PIC X(10).                        
010600         10  PR-AUDIT-NOTE              PIC X(60).                        
010700         10  PR-FORKED-FROM-TBL         PIC X(40)                         
010800                                        OCCURS 3 TIMES.                   
010900         10  PR-ORACLES-TBL             PIC X(20)                         
011000                                        OCCURS 3 TIMES.                   
011100         10  PR-PARENT-PROTOCOL         PIC X(40).                        
011200         10  PR-OTHER-CHAINS-TBL        PIC X(20)                         
011300                                        OCCURS 5 TIMES.                   
011400         10  PR-LISTED-AT               PIC S9(12).                       
011500         10  PR-LISTED-AT-ALPHA REDEFINES PR-LISTED-AT                    
011600                                        PIC X(12).                        
011700         10  FILLER                     PIC X(46).                        
011800     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
011900         10  PR-TRAILER-RECORD-COUNT    PIC 9(9).                         
012000         10  FILLER                     PIC X(941).                       
012100 WORKING-STORAGE SECTION.                                                 
012200     77  WS-FILLER-77                   PIC X(1) VALUE SPACE.             
012300*===============================================================*         
012400*    THIS PROGRAM IS A RECORD-LAYOUT DOCUMENT ONLY.  THE INPUT  *         
012500*    EXTRACT IS OPENED AND READ BY PRS.R00901.  THE VENDOR'S    *         
012600*    PARSING OF THE INCOMING FEED INTO THESE AMOUNTS AND NULL   *         
012700*    FLAGS HAPPENS UPSTREAM OF THIS JOB - PRS.R00901 STORES THE *         
012800*    VALUES AS RECEIVED AND ONLY CONVERTS PR-LISTED-AT.         *         
012900*===============================================================*         
013000 PROCEDURE DIVISION.                                                      
013100 0000-DOCUMENT-ONLY.                                                      
013200     STOP RUN.                                                            

000100*===============================================================*         
000200*                                                                *        
000300*   PLB.R00902  --  POOL INGESTION BATCH                        *         
000400*   UPSERTS CHAIN/PROJECT/POOL MASTERS AND WRITES THE DAILY      *        
000500*   POOL SNAPSHOT FROM THE VENDOR POOL-OBSERVATION EXTRACT.      *        
000600*   RUNS AFTER PRS.R00901 SO THE PROJECT MASTER IS CURRENT       *        
000700*   BEFORE POOLS ARE LINKED TO IT.                               *        
000800*                                                                *        
000900*===============================================================*         
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID. POOL-INGESTION-BATCH.                                        
001200     AUTHOR. R HUELSKAMP.                                                 
001300     INSTALLATION. DST ANALYTICS DATA MART.                               
001400     DATE-WRITTEN. 03/23/2021.                                            
001500     DATE-COMPILED. 03/23/2021.                                           
001600     SECURITY. NON-CONFIDENTIAL.                                          
001700*===============================================================*         
001800*    MAINTENANCE LOG                                            *         
001900*    DATE      INIT  REQUEST    DESCRIPTION                     *         
002000*    --------  ----  ---------  ------------------------------- *         
002100*    03/23/21  RH    WO-4408    ORIGINAL BATCH - FIRST PASS OF  *         
002200*                                THE POOL SNAPSHOT WRITE.       *         
002300*    04/12/21  RH    WO-4412    ADDED CHAIN AND PROJECT UPSERT  *         
002400*                                STEPS AHEAD OF THE POOL WRITE -*         
002500*                                ORIGINAL RELEASE ASSUMED BOTH  *         
002600*                                MASTERS WERE ALREADY POPULATED.*         
002700*    05/03/21  RH    WO-4415    ADDED MANDATORY-IDENTIFIER EDIT *         
002800*                                AND THE SKIPPED-RECORD WARNING *         
002900*                                LINE - BLANK POOL-ID/CHAIN/    *         
003000*                                PROJECT ROWS WERE BLOWING UP   *         
003100*                                THE CHAIN MASTER KEY BUILD.    *         
003200*    09/20/21  RH    WO-4433    ADDED POOL MASTER UPSERT - A    *         
003300*                                SECOND RUN ON THE SAME DAY WAS *         
003400*                                DUPLICATING POOL MASTER ROWS.  *         
003500*    11/24/22  KMS   WO-4891    ADDED SNAPSHOT-DATE/FETCHED-AT  *         
003600*                                CAPTURED ONCE AT STARTUP SO ALL*         
003700*                                SNAPSHOT RECORDS IN THE RUN    *         
003800*                                SHARE THE SAME STAMP.          *         
003900*    02/11/24  KMS   WO-5241    Y2K-STYLE REVIEW - SNAPSHOT DATE*         
004000*                                KEY IS FULL 4-DIGIT YEAR, NO   *         
004100*                                CHANGE REQUIRED.               *         
004200*    09/02/25  TLV   WO-5504    ADDED SAME-DAY RE-RUN ON THE    *         
004300*                                SNAPSHOT UPSERT - A SECOND RUN *         
004400*                                NOW REPLACES THE METRICS       *         
004500*                                INSTEAD OF REJECTING ON DUPE   *         
004600*                                KEY.                           *         
004700*    08/09/26  MPR   WO-5603    1100-DERIVE-RUN-STAMPS WAS       *        
004800*                                FREEZING THE SNAPSHOT-DATE/     *        
004900*                                FETCHED-AT TO LITERALS - NOW    *        
005000*                                BUILT FROM ACCEPT FROM DATE/    *        
005100*                                TIME AT STARTUP SO RE-RUNS ON   *        
005200*                                DIFFERENT CALENDAR DAYS LAND ON *        
005300*                                DIFFERENT SNAPSHOT KEYS.        *        
005400*    08/09/26  MPR   WO-5704    WS-NEXT-CH-ID/PJ-ID/SN-ID WERE   *        
005500*                                RESET TO ZERO EVERY RUN,        *        
005600*                                COLLIDING WITH IDS ALREADY      *        
005700*                                BOUND TO OTHER ROWS BY PRIOR    *        
005800*                                RUNS.  NEW 1200/1220/1240       *        
005900*                                PARAGRAPHS SCAN EACH MASTER FOR *        
006000*                                ITS HIGH ID AT STARTUP.         *        
006100*===============================================================*         
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400     SOURCE-COMPUTER. IBM-390.                                            
006500     OBJECT-COMPUTER. IBM-390.                                            
006600     SPECIAL-NAMES.                                                       
006700         C01 IS TOP-OF-FORM.                                              
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT YIELD-POOL-OBSERVATION-IN ASSIGN TO POOLIN                    
007100         ORGANIZATION IS SEQUENTIAL                                       
007200         ACCESS MODE IS SEQUENTIAL                                        
007300         FILE STATUS IS POOL-IN-STATUS.                                   
007400     SELECT CHAIN-MASTER ASSIGN TO CHAINMS                                
007500         ORGANIZATION IS INDEXED                                          
007600         ACCESS MODE IS DYNAMIC                                           
007700         RECORD KEY IS CH-NAME                                            
007800         FILE STATUS IS CHAIN-MASTER-STATUS.                              
007900     SELECT PROJECT-MASTER ASSIGN TO PROJMS                               
008000         ORGANIZATION IS INDEXED                                          
008100         ACCESS MODE IS DYNAMIC                                           
008200         RECORD KEY IS PJ-NAME                                            
008300         FILE STATUS IS PROJECT-MASTER-STATUS.                            
008400     SELECT POOL-MASTER ASSIGN TO POOLMS                                  
008500         ORGANIZATION IS INDEXED                                          
008600         ACCESS MODE IS DYNAMIC                                           
008700         RECORD KEY IS PO-POOL-ID                                         
008800         FILE STATUS IS POOL-MASTER-STATUS.                               
008900     SELECT POOL-SNAPSHOT-MASTER ASSIGN TO SNAPMS                         
009000         ORGANIZATION IS INDEXED                                          
009100         ACCESS MODE IS DYNAMIC                                           
009200         RECORD KEY IS SN-ALT-KEY                                         
009300         FILE STATUS IS SNAPSHOT-MASTER-STATUS.                           
009400     SELECT RUN-LOG ASSIGN TO SYSPRINT                                    
009500         ORGANIZATION IS SEQUENTIAL.                                      
009600 DATA DIVISION.                                                           
009700 FILE SECTION.                                                            
009800 FD  YIELD-POOL-OBSERVATION-IN                                            
009900     RECORD CONTAINS 751 CHARACTERS.                                      
010000 01  POOL-IN-RECORD.                                                      
010100     05  RECORD-TYPE-CD                PIC X(1).                          
010200         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
010300         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
010400         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
010500     05  HEADER-RECORD-AREA.                                              
010600         10  HDR-RUN-DTE-TME            PIC X(26).                        
010700         10  HDR-SYSTEM-ID              PIC X(4).                         
010800         10  FILLER                     PIC X(720).                       
010900     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
011000         10  PL-POOL-ID                 PIC X(36).                        
011100         10  PL-POOL-ID-ALPHA REDEFINES PL-POOL-ID                        
011200                                        PIC X(36).                        
011300         10  PL-CHAIN                   PIC X(20).                        
011400         10  PL-PROJECT                 PIC X(40).                        
011500         10  PL-SYMBOL                  PIC X(20).                        
011600         10  PL-STABLECOIN              PIC X(1).                         
011700             88  PL-STABLECOIN-YES          VALUE 'Y'.                    
011800             88  PL-STABLECOIN-NO           VALUE 'N'.                    
011900         10  PL-IL-RISK                 PIC X(5).                         
012000         10  PL-EXPOSURE                PIC X(10).                        
012100         10  PL-REWARD-TOKENS-TBL       PIC X(44)                         
012200                                        OCCURS 3 TIMES.                   
012300         10  PL-UNDERLYING-TOKENS-TBL   PIC X(44)                         
012400                                        OCCURS 3 TIMES.                   
012500         10  PL-POOL-META               PIC X(40).                        
012600         10  PL-TVL-USD                 PIC S9(13)V9(4).                  
012700         10  PL-TVL-USD-FLG             PIC X(1).                         
012800             88  PL-TVL-USD-PRESENT         VALUE 'Y'.                    
012900             88  PL-TVL-USD-ABSENT          VALUE 'N'.                    
013000         10  PL-APY-BASE                PIC S9(7)V9(6).                   
013100         10  PL-APY-BASE-FLG            PIC X(1).                         
013200             88  PL-APY-BASE-PRESENT        VALUE 'Y'.                    
013300             88  PL-APY-BASE-ABSENT         VALUE 'N'.                    
013400         10  PL-APY-REWARD              PIC S9(7)V9(6).                   
013500         10  PL-APY-REWARD-FLG          PIC X(1).                         
013600             88  PL-APY-REWARD-PRESENT      VALUE 'Y'.                    
013700             88  PL-APY-REWARD-ABSENT       VALUE 'N'.                    
013800         10  PL-APY                     PIC S9(7)V9(6).                   
013900         10  PL-APY-FLG                 PIC X(1).                         
014000             88  PL-APY-PRESENT             VALUE 'Y'.                    
014100             88  PL-APY-ABSENT              VALUE 'N'.                    
014200         10  PL-APY-PCT-1D              PIC S9(7)V9(6).                   
014300         10  PL-APY-PCT-1D-FLG          PIC X(1).                         
014400             88  PL-APY-PCT-1D-PRESENT      VALUE 'Y'.                    
014500             88  PL-APY-PCT-1D-ABSENT       VALUE 'N'.                    
014600         10  PL-APY-PCT-7D              PIC S9(7)V9(6).                   
014700         10  PL-APY-PCT-7D-FLG          PIC X(1).                         
014800             88  PL-APY-PCT-7D-PRESENT      VALUE 'Y'.                    
014900             88  PL-APY-PCT-7D-ABSENT       VALUE 'N'.                    
015000         10  PL-APY-PCT-30D             PIC S9(7)V9(6).                   
015100         10  PL-APY-PCT-30D-FLG         PIC X(1).                         
015200             88  PL-APY-PCT-30D-PRESENT     VALUE 'Y'.                    
015300             88  PL-APY-PCT-30D-ABSENT      VALUE 'N'.                    
015400         10  PL-IL-7D                   PIC S9(7)V9(6).                   
015500         10  PL-IL-7D-FLG               PIC X(1).                         
015600             88  PL-IL-7D-PRESENT           VALUE 'Y'.                    
015700             88  PL-IL-7D-ABSENT            VALUE 'N'.                    
015800         10  PL-APY-BASE-7D             PIC S9(7)V9(6).                   
015900         10  PL-APY-BASE-7D-FLG         PIC X(1).                         
016000             88  PL-APY-BASE-7D-PRESENT     VALUE 'Y'.                    
016100             88  PL-APY-BASE-7D-ABSENT      VALUE 'N'.                    
016200         10  PL-APY-MEAN-30D            PIC S9(7)V9(6).                   
016300         10  PL-APY-MEAN-30D-FLG        PIC X(1).                         
016400             88  PL-APY-MEAN-30D-PRESENT    VALUE 'Y'.                    
016500             88  PL-APY-MEAN-30D-ABSENT     VALUE 'N'.                    
016600         10  PL-VOLUME-USD-1D           PIC S9(13)V9(4).                  
016700         10  PL-VOLUME-USD-1D-FLG       PIC X(1).                         
016800             88  PL-VOLUME-USD-1D-PRESENT   VALUE 'Y'.                    
016900             88  PL-VOLUME-USD-1D-ABSENT    VALUE 'N'.                    
017000         10  PL-VOLUME-USD-7D           PIC S9(13)V9(4).                  
017100         10  PL-VOLUME-USD-7D-FLG       PIC X(1).                         
017200             88  PL-VOLUME-USD-7D-PRESENT   VALUE 'Y'.                    
017300             88  PL-VOLUME-USD-7D-ABSENT    VALUE 'N'.                    
017400         10  PL-APY-BASE-INCEPTION     PIC S9(7)V9(6).                    
017500         10  PL-APY-BASE-INCPTN-FLG     PIC X(1).                         
017600             88  PL-APY-BASE-INCPTN-PRESENT VALUE 'Y'.                    
017700             88  PL-APY-BASE-INCPTN-ABSENT  VALUE 'N'.                    
017800         10  PL-MU                      PIC S9(7)V9(6).                   
017900         10  PL-MU-FLG                  PIC X(1).                         
018000             88  PL-MU-PRESENT              VALUE 'Y'.                    
018100             88  PL-MU-ABSENT               VALUE 'N'.                    
018200         10  PL-SIGMA                   PIC S9(7)V9(6).                   
018300         10  PL-SIGMA-FLG               PIC X(1).                         
018400             88  PL-SIGMA-PRESENT           VALUE 'Y'.                    
018500             88  PL-SIGMA-ABSENT            VALUE 'N'.                    
018600         10  PL-OBS-COUNT               PIC S9(9).                        
018700         10  PL-OBS-COUNT-FLG           PIC X(1).                         
018800             88  PL-OBS-COUNT-PRESENT       VALUE 'Y'.                    
018900             88  PL-OBS-COUNT-ABSENT        VALUE 'N'.                    
019000         10  PL-OUTLIER                 PIC X(1).                         
019100             88  PL-OUTLIER-YES             VALUE 'Y'.                    
019200             88  PL-OUTLIER-NO              VALUE 'N'.                    
019300         10  PL-PRED-CLASS              PIC X(20).                        
019400         10  PL-PRED-PROBABILITY        PIC S9(3)V9(4).                   
019500         10  PL-PRED-PROBABILITY-FLG    PIC X(1).                         
019600             88  PL-PRED-PROB-PRESENT       VALUE 'Y'.                    
019700             88  PL-PRED-PROB-ABSENT        VALUE 'N'.                    
019800         10  PL-PRED-CONFIDENCE-BIN     PIC S9(4).                        
019900         10  PL-PRED-CONF-BIN-FLG       PIC X(1).                         
020000             88  PL-PRED-CONF-BIN-PRESENT   VALUE 'Y'.                    
020100             88  PL-PRED-CONF-BIN-ABSENT    VALUE 'N'.                    
020200         10  FILLER                     PIC X(48).                        
020300     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
020400         10  PL-TRAILER-RECORD-COUNT    PIC 9(9).                         
020500         10  FILLER                     PIC X(741).                       
020600 FD  CHAIN-MASTER                                                         
020700     RECORD CONTAINS 100 CHARACTERS.                                      
020800 01  CHAIN-MASTER-RECORD.                                                 
020900     05  RECORD-TYPE-CD                PIC X(1).                          
021000         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
021100         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
021200         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
021300     05  HEADER-RECORD-AREA.                                              
021400         10  HDR-RUN-DTE-TME            PIC X(26).                        
021500         10  HDR-SYSTEM-ID              PIC X(4).                         
021600         10  FILLER                     PIC X(69).                        
021700     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
021800         10  CH-ID                      PIC S9(9).                        
021900         10  CH-ID-ALPHA REDEFINES CH-ID                                  
022000                                        PIC X(9).                         
022100         10  CH-NAME                    PIC X(20).                        
022200         10  CH-CREATED-AT              PIC X(26).                        
022300         10  CH-CREATED-AT-PARTS REDEFINES CH-CREATED-AT.                 
022400             15  CH-CREATED-YYYY-MM-DD  PIC X(10).                        
022500             15  FILLER                 PIC X(1).                         
022600             15  CH-CREATED-HH-MM-SS    PIC X(8).                         
022700             15  FILLER                 PIC X(7).                         
022800         10  FILLER                     PIC X(44).                        
022900     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
023000         10  CH-TRAILER-RECORD-COUNT    PIC 9(9).                         
023100         10  FILLER                     PIC X(90).                        
023200 FD  PROJECT-MASTER                                                       
023300     RECORD CONTAINS 980 CHARACTERS.                                      
023400 01  PROJECT-MASTER-RECORD.                                               
023500     05  RECORD-TYPE-CD                PIC X(1).                          
023600         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
023700         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
023800         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
023900     05  HEADER-RECORD-AREA.                                              
024000         10  HDR-RUN-DTE-TME            PIC X(26).                        
024100         10  HDR-SYSTEM-ID              PIC X(4).                         
024200         10  FILLER                     PIC X(949).                       
024300     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
024400         10  PJ-ID                      PIC S9(9).                        
024500         10  PJ-ID-ALPHA REDEFINES PJ-ID                                  
024600                                        PIC X(9).                         
024700         10  PJ-NAME                    PIC X(40).                        
024800         10  PJ-SLUG                    PIC X(40).                        
024900         10  PJ-SYMBOL                  PIC X(12).                        
025000         10  PJ-CHAIN                   PIC X(20).                        
025100         10  PJ-CHAINS-TBL              PIC X(20)                         
025200                                        OCCURS 5 TIMES.                   
025300         10  PJ-CATEGORY                PIC X(20).                        
025400         10  PJ-DESCRIPTION             PIC X(100).                       
025500         10  PJ-TWITTER                 PIC X(20).                        
025600         10  PJ-TVL                     PIC S9(13)V9(4).                  
025700         10  PJ-TVL-FLG                 PIC X(1).                         
025800         10  PJ-TVL-PREV-DAY            PIC S9(13)V9(4).                  
025900         10  PJ-TVL-PREV-DAY-FLG        PIC X(1).                         
026000         10  PJ-TVL-PREV-WEEK           PIC S9(13)V9(4).                  
026100         10  PJ-TVL-PREV-WEEK-FLG       PIC X(1).                         
026200         10  PJ-TVL-PREV-MONTH          PIC S9(13)V9(4).                  
026300         10  PJ-TVL-PREV-MONTH-FLG      PIC X(1).                         
026400         10  PJ-MCAP                    PIC S9(13)V9(4).                  
026500         10  PJ-MCAP-FLG                PIC X(1).                         
026600         10  PJ-FDV                     PIC S9(13)V9(4).                  
026700         10  PJ-FDV-FLG                 PIC X(1).                         
026800         10  PJ-CHANGE-1H               PIC S9(7)V9(6).                   
026900         10  PJ-CHANGE-1H-FLG           PIC X(1).                         
027000         10  PJ-CHANGE-1D               PIC S9(7)V9(6).                   
027100         10  PJ-CHANGE-1D-FLG           PIC X(1).                         
027200         10  PJ-CHANGE-7D               PIC S9(7)V9(6).                   
027300         10  PJ-CHANGE-7D-FLG           PIC X(1).                         
027400         10  PJ-AUDITS                  PIC X(10).                        
027500         10  PJ-AUDIT-NOTE              PIC X(60).                        
027600         10  PJ-FORKED-FROM-TBL         PIC X(40)                         
027700                                        OCCURS 3 TIMES.                   
027800         10  PJ-ORACLES-TBL             PIC X(20)                         
027900                                        OCCURS 3 TIMES.                   
028000         10  PJ-PARENT-PROTOCOL         PIC X(40).                        
028100         10  PJ-OTHER-CHAINS-TBL        PIC X(20)                         
028200                                        OCCURS 5 TIMES.                   
028300         10  PJ-LISTED-AT               PIC X(26).                        
028400         10  PJ-LISTED-AT-PARTS REDEFINES PJ-LISTED-AT.                   
028500             15  PJ-LISTED-YYYY-MM-DD   PIC X(10).                        
028600             15  FILLER                 PIC X(1).                         
028700             15  PJ-LISTED-HH-MM-SS     PIC X(8).                         
028800             15  FILLER                 PIC X(7).                         
028900         10  PJ-CREATED-AT              PIC X(26).                        
029000         10  PJ-UPDATED-AT              PIC X(26).                        
029100     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
029200         10  PJ-TRAILER-RECORD-COUNT    PIC 9(9).                         
029300         10  FILLER                     PIC X(970).                       
029400 FD  POOL-MASTER                                                          
029500     RECORD CONTAINS 460 CHARACTERS.                                      
029600 01  POOL-MASTER-RECORD.                                                  
029700     05  RECORD-TYPE-CD                PIC X(1).                          
029800         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
029900         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
030000         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
030100     05  HEADER-RECORD-AREA.                                              
030200         10  HDR-RUN-DTE-TME            PIC X(26).                        
030300         10  HDR-SYSTEM-ID              PIC X(4).                         
030400         10  FILLER                     PIC X(429).                       
030500     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
030600         10  PO-POOL-ID                 PIC X(36).                        
030700         10  PO-CHAIN-ID                PIC S9(9).                        
030800         10  PO-CHAIN-ID-ALPHA REDEFINES PO-CHAIN-ID                      
030900                                        PIC X(9).                         
031000         10  PO-PROJECT-ID              PIC S9(9).                        
031100         10  PO-PROJECT-ID-ALPHA REDEFINES PO-PROJECT-ID                  
031200                                        PIC X(9).                         
031300         10  PO-SYMBOL                  PIC X(20).                        
031400         10  PO-STABLECOIN              PIC X(1).                         
031500             88  PO-STABLECOIN-YES          VALUE 'Y'.                    
031600             88  PO-STABLECOIN-NO           VALUE 'N'.                    
031700         10  PO-IL-RISK                 PIC X(5).                         
031800         10  PO-EXPOSURE                PIC X(10).                        
031900         10  PO-REWARD-TOKENS-TBL       PIC X(44)                         
032000                                        OCCURS 3 TIMES.                   
032100         10  PO-UNDERLYING-TOKENS-TBL   PIC X(44)                         
032200                                        OCCURS 3 TIMES.                   
032300         10  PO-POOL-META               PIC X(40).                        
032400         10  PO-CREATED-AT              PIC X(26).                        
032500         10  PO-UPDATED-AT              PIC X(26).                        
032600         10  PO-UPDATED-AT-PARTS REDEFINES PO-UPDATED-AT.                 
032700             15  PO-UPDATED-YYYY-MM-DD  PIC X(10).                        
032800             15  FILLER                 PIC X(1).                         
032900             15  PO-UPDATED-HH-MM-SS    PIC X(8).                         
033000             15  FILLER                 PIC X(7).                         
033100         10  FILLER                     PIC X(13).                        
033200     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
033300         10  PO-TRAILER-RECORD-COUNT    PIC 9(9).                         
033400         10  FILLER                     PIC X(450).                       
033500 FD  POOL-SNAPSHOT-MASTER                                                 
033600     RECORD CONTAINS 427 CHARACTERS.                                      
033700 01  POOL-SNAPSHOT-RECORD.                                                
033800     05  RECORD-TYPE-CD                PIC X(1).                          
033900         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
034000         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
034100         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
034200     05  HEADER-RECORD-AREA.                                              
034300         10  HDR-RUN-DTE-TME            PIC X(26).                        
034400         10  HDR-SYSTEM-ID              PIC X(4).                         
034500         10  FILLER                     PIC X(396).                       
034600     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
034700         10  SN-ID                      PIC S9(15).                       
034800         10  SN-ID-ALPHA REDEFINES SN-ID                                  
034900                                        PIC X(15).                        
035000         10  SN-POOL-ID                 PIC X(36).                        
035100         10  SN-SNAPSHOT-DATE           PIC 9(8).                         
035200         10  SN-SNAPSHOT-DATE-PARTS REDEFINES SN-SNAPSHOT-DATE.           
035300             15  SN-SNAPSHOT-YYYY       PIC 9(4).                         
035400             15  SN-SNAPSHOT-MM         PIC 9(2).                         
035500             15  SN-SNAPSHOT-DD         PIC 9(2).                         
035600         10  SN-ALT-KEY.                                                  
035700             15  SN-ALT-KEY-POOL-ID     PIC X(36).                        
035800             15  SN-ALT-KEY-DATE        PIC 9(8).                         
035900         10  SN-FETCHED-AT              PIC X(26).                        
036000         10  SN-TVL-USD                 PIC S9(13)V9(4).                  
036100         10  SN-TVL-USD-FLG             PIC X(1).                         
036200         10  SN-APY-BASE                PIC S9(7)V9(6).                   
036300         10  SN-APY-BASE-FLG            PIC X(1).                         
036400         10  SN-APY-REWARD              PIC S9(7)V9(6).                   
036500         10  SN-APY-REWARD-FLG          PIC X(1).                         
036600         10  SN-APY                     PIC S9(7)V9(6).                   
036700         10  SN-APY-FLG                 PIC X(1).                         
036800         10  SN-APY-PCT-1D              PIC S9(7)V9(6).                   
036900         10  SN-APY-PCT-1D-FLG          PIC X(1).                         
037000         10  SN-APY-PCT-7D              PIC S9(7)V9(6).                   
037100         10  SN-APY-PCT-7D-FLG          PIC X(1).                         
037200         10  SN-APY-PCT-30D             PIC S9(7)V9(6).                   
037300         10  SN-APY-PCT-30D-FLG         PIC X(1).                         
037400         10  SN-IL-7D                   PIC S9(7)V9(6).                   
037500         10  SN-IL-7D-FLG               PIC X(1).                         
037600         10  SN-APY-BASE-7D             PIC S9(7)V9(6).                   
037700         10  SN-APY-BASE-7D-FLG         PIC X(1).                         
037800         10  SN-APY-MEAN-30D            PIC S9(7)V9(6).                   
037900         10  SN-APY-MEAN-30D-FLG        PIC X(1).                         
038000         10  SN-VOLUME-USD-1D           PIC S9(13)V9(4).                  
038100         10  SN-VOLUME-USD-1D-FLG       PIC X(1).                         
038200         10  SN-VOLUME-USD-7D           PIC S9(13)V9(4).                  
038300         10  SN-VOLUME-USD-7D-FLG       PIC X(1).                         
038400         10  SN-APY-BASE-INCEPTION     PIC S9(7)V9(6).                    
038500         10  SN-APY-BASE-INCPTN-FLG     PIC X(1).                         
038600         10  SN-MU                      PIC S9(7)V9(6).                   
038700         10  SN-MU-FLG                  PIC X(1).                         
038800         10  SN-SIGMA                   PIC S9(7)V9(6).                   
038900         10  SN-SIGMA-FLG               PIC X(1).                         
039000         10  SN-OBS-COUNT               PIC S9(9).                        
039100         10  SN-OBS-COUNT-FLG           PIC X(1).                         
039200         10  SN-OUTLIER                 PIC X(1).                         
039300             88  SN-OUTLIER-YES             VALUE 'Y'.                    
039400             88  SN-OUTLIER-NO              VALUE 'N'.                    
039500         10  SN-PRED-CLASS              PIC X(20).                        
039600         10  SN-PRED-PROBABILITY        PIC S9(3)V9(4).                   
039700         10  SN-PRED-PROBABILITY-FLG    PIC X(1).                         
039800         10  SN-PRED-CONFIDENCE-BIN     PIC S9(4).                        
039900         10  SN-PRED-CONF-BIN-FLG       PIC X(1).                         
040000         10  SN-CREATED-AT              PIC X(26).                        
040100         10  FILLER                     PIC X(5).                         
040200     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
040300         10  SN-TRAILER-RECORD-COUNT    PIC 9(9).                         
040400         10  FILLER                     PIC X(417).                       
040500 FD  RUN-LOG                                                              
040600     RECORD CONTAINS 150 CHARACTERS.                                      
040700 01  RUN-LOG-LINE                       PIC X(150).                       
040800 WORKING-STORAGE SECTION.                                                 
040900     01  WS-SWITCHES-MISC-FIELDS.                                         
041000         05  POOL-IN-STATUS             PIC X(02).                        
041100             88  POOL-IN-OK                     VALUE '00'.               
041200             88  POOL-IN-EOF                    VALUE '10'.               
041300         05  CHAIN-MASTER-STATUS        PIC X(02).                        
041400             88  CHAIN-MASTER-OK                VALUE '00'.               
041500             88  CHAIN-MASTER-NOTFOUND          VALUE '23'.               
041600         05  PROJECT-MASTER-STATUS      PIC X(02).                        
041700             88  PROJECT-MASTER-OK              VALUE '00'.               
041800             88  PROJECT-MASTER-NOTFOUND        VALUE '23'.               
041900         05  POOL-MASTER-STATUS         PIC X(02).                        
042000             88  POOL-MASTER-OK                 VALUE '00'.               
042100             88  POOL-MASTER-NOTFOUND           VALUE '23'.               
042200         05  SNAPSHOT-MASTER-STATUS     PIC X(02).                        
042300             88  SNAPSHOT-MASTER-OK             VALUE '00'.               
042400             88  SNAPSHOT-MASTER-NOTFOUND       VALUE '23'.               
042500     01  WS-COUNTERS.                                                     
042600         05  WS-INGESTED-CNT            PIC S9(9) COMP.                   
042700         05  WS-INGESTED-CNT-ED         PIC ZZZZZZZZ9.                    
042800         05  WS-SKIPPED-CNT             PIC S9(9) COMP.                   
042900         05  WS-SKIPPED-CNT-ED          PIC ZZZZZZZZ9.                    
043000         05  WS-NEXT-CH-ID              PIC S9(9) COMP.                   
043100         05  WS-HIGH-CH-ID              PIC S9(9) COMP.                   
043200         05  WS-NEXT-PJ-ID              PIC S9(9) COMP.                   
043300         05  WS-HIGH-PJ-ID              PIC S9(9) COMP.                   
043400         05  WS-NEXT-SN-ID              PIC S9(15) COMP.                  
043500         05  WS-HIGH-SN-ID              PIC S9(15) COMP.                  
043600     01  WS-CURRENT-TIMESTAMP           PIC X(26).                        
043700     01  WS-CURRENT-SNAPSHOT-DATE       PIC 9(8).                         
043800     01  WS-RUN-STAMP-AREA.                                               
043900         05  WS-SYS-DATE                PIC 9(8).                         
044000         05  WS-SYS-DATE-PARTS REDEFINES WS-SYS-DATE.                     
044100             10  WS-SYS-DATE-YYYY       PIC 9(4).                         
044200             10  WS-SYS-DATE-MM         PIC 9(2).                         
044300             10  WS-SYS-DATE-DD         PIC 9(2).                         
044400         05  WS-SYS-TIME                PIC 9(8).                         
044500         05  WS-SYS-TIME-PARTS REDEFINES WS-SYS-TIME.                     
044600             10  WS-SYS-TIME-HH         PIC 9(2).                         
044700             10  WS-SYS-TIME-MI         PIC 9(2).                         
044800             10  WS-SYS-TIME-SS         PIC 9(2).                         
044900             10  WS-SYS-TIME-CC         PIC 9(2).                         
045000         05  WS-RUN-STAMP-OUT.                                            
045100             10  WS-RUN-STAMP-YYYY      PIC 9(4).                         
045200             10  FILLER                 PIC X(1) VALUE '-'.               
045300             10  WS-RUN-STAMP-MM        PIC 9(2).                         
045400             10  FILLER                 PIC X(1) VALUE '-'.               
045500             10  WS-RUN-STAMP-DD        PIC 9(2).                         
045600             10  FILLER                 PIC X(1) VALUE SPACE.             
045700             10  WS-RUN-STAMP-HH        PIC 9(2).                         
045800             10  FILLER                 PIC X(1) VALUE ':'.               
045900             10  WS-RUN-STAMP-MI        PIC 9(2).                         
046000             10  FILLER                 PIC X(1) VALUE ':'.               
046100             10  WS-RUN-STAMP-SS        PIC 9(2).                         
046200             10  FILLER                 PIC X(6) VALUE '+00:00'.          
046300     01  WS-WARNING-LINE-AREA.                                            
046400         05  FILLER                     PIC X(40)                         
046500             VALUE 'SKIPPING RECORD - MISSING IDENTIFIERS: '.             
046600         05  WS-WARN-POOL-ID            PIC X(36).                        
046700         05  FILLER                     PIC X(1) VALUE '/'.               
046800         05  WS-WARN-CHAIN              PIC X(20).                        
046900         05  FILLER                     PIC X(1) VALUE '/'.               
047000         05  WS-WARN-PROJECT            PIC X(40).                        
047100     01  WS-WARNING-LINE-ALPHA REDEFINES WS-WARNING-LINE-AREA             
047200                                        PIC X(138).                       
047300     77  WS-FILLER-77                   PIC X(1) VALUE SPACE.             
047400*===============================================================*         
047500*    PROCEDURE DIVISION                                         *         
047600*===============================================================*         
047700 PROCEDURE DIVISION.                                                      
047800 0000-MAIN-CONTROL.                                                       
047900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
048000     PERFORM 2000-PROCESS-POOL-IN THRU 2000-EXIT                          
048100         UNTIL POOL-IN-EOF.                                               
048200     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
048300     STOP RUN.                                                            
048400*---------------------------------------------------------------*         
048500 1000-INITIALIZE.                                                         
048600*---------------------------------------------------------------*         
048700     OPEN INPUT YIELD-POOL-OBSERVATION-IN.                                
048800     OPEN I-O CHAIN-MASTER.                                               
048900     OPEN I-O PROJECT-MASTER.                                             
049000     OPEN I-O POOL-MASTER.                                                
049100     OPEN I-O POOL-SNAPSHOT-MASTER.                                       
049200     OPEN OUTPUT RUN-LOG.                                                 
049300     MOVE ZERO TO WS-INGESTED-CNT.                                        
049400     MOVE ZERO TO WS-SKIPPED-CNT.                                         
049500     PERFORM 1200-SEED-NEXT-CH-ID THRU 1200-EXIT.                         
049600     PERFORM 1220-SEED-NEXT-PJ-ID THRU 1220-EXIT.                         
049700     PERFORM 1240-SEED-NEXT-SN-ID THRU 1240-EXIT.                         
049800     PERFORM 1100-DERIVE-RUN-STAMPS THRU 1100-EXIT.                       
049900     PERFORM 8100-READ-POOL-IN THRU 8100-EXIT.                            
050000 1000-EXIT.                                                               
050100     EXIT.                                                                
050200*---------------------------------------------------------------*         
050300 1100-DERIVE-RUN-STAMPS.                                                  
050400*---------------------------------------------------------------*         
050500*    SNAPSHOT-DATE AND FETCHED-AT ARE CAPTURED ONCE SO EVERY     *        
050600*    SNAPSHOT WRITTEN THIS RUN CARRIES THE SAME STAMP - WO-4891. *        
050700*    BOTH ARE TAKEN FROM THE SYSTEM CLOCK AT STARTUP - WO-5603.  *        
050800     ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.                               
050900     ACCEPT WS-SYS-TIME FROM TIME.                                        
051000     MOVE WS-SYS-DATE-YYYY TO WS-RUN-STAMP-YYYY.                          
051100     MOVE WS-SYS-DATE-MM   TO WS-RUN-STAMP-MM.                            
051200     MOVE WS-SYS-DATE-DD   TO WS-RUN-STAMP-DD.                            
051300     MOVE WS-SYS-TIME-HH   TO WS-RUN-STAMP-HH.                            
051400     MOVE WS-SYS-TIME-MI   TO WS-RUN-STAMP-MI.                            
051500     MOVE WS-SYS-TIME-SS   TO WS-RUN-STAMP-SS.                            
051600     MOVE WS-RUN-STAMP-OUT TO WS-CURRENT-TIMESTAMP.                       
051700     MOVE WS-SYS-DATE      TO WS-CURRENT-SNAPSHOT-DATE.                   
051800 1100-EXIT.                                                               
051900     EXIT.                                                                
052000*---------------------------------------------------------------*         
052100 1200-SEED-NEXT-CH-ID.                                                    
052200*---------------------------------------------------------------*         
052300*    WO-5704 - CH-ID IS CARRIED AS A FOREIGN KEY ON POOL-MASTER  *        
052400*    AND MUST STAY STABLE FOR THE LIFE OF THE MASTER.  CHAIN-    *        
052500*    MASTER IS KEYED ON NAME, SO ITS HIGH ID IS FOUND BY A FULL  *        
052600*    SCAN AT STARTUP RATHER THAN STARTING BACK AT 1 EVERY RUN.   *        
052700     MOVE ZERO TO WS-HIGH-CH-ID.                                          
052800     MOVE LOW-VALUES TO CH-NAME.                                          
052900     START CHAIN-MASTER KEY IS NOT LESS THAN CH-NAME                      
053000         INVALID KEY                                                      
053100             SET CHAIN-MASTER-NOTFOUND TO TRUE                            
053200         NOT INVALID KEY                                                  
053300             SET CHAIN-MASTER-OK TO TRUE                                  
053400     END-START.                                                           
053500     PERFORM 1210-SCAN-CHAIN-MASTER THRU 1210-EXIT                        
053600         UNTIL CHAIN-MASTER-NOTFOUND.                                     
053700     COMPUTE WS-NEXT-CH-ID = WS-HIGH-CH-ID + 1.                           
053800 1200-EXIT.                                                               
053900     EXIT.                                                                
054000*---------------------------------------------------------------*         
054100 1210-SCAN-CHAIN-MASTER.                                                  
054200*---------------------------------------------------------------*         
054300     READ CHAIN-MASTER NEXT RECORD                                        
054400         AT END                                                           
054500             SET CHAIN-MASTER-NOTFOUND TO TRUE                            
054600         NOT AT END                                                       
054700             IF CH-ID > WS-HIGH-CH-ID                                     
054800                 MOVE CH-ID TO WS-HIGH-CH-ID                              
054900             END-IF                                                       
055000     END-READ.                                                            
055100 1210-EXIT.                                                               
055200     EXIT.                                                                
055300*---------------------------------------------------------------*         
055400 1220-SEED-NEXT-PJ-ID.                                                    
055500*---------------------------------------------------------------*         
055600*    WO-5704 - SAME TREATMENT AS CH-ID ABOVE, FOR THE PROJECT    *        
055700*    MASTER THIS JOB STUBS IN BY NAME VIA 4000-ENSURE-PROJECT.   *        
055800     MOVE ZERO TO WS-HIGH-PJ-ID.                                          
055900     MOVE LOW-VALUES TO PJ-NAME.                                          
056000     START PROJECT-MASTER KEY IS NOT LESS THAN PJ-NAME                    
056100         INVALID KEY                                                      
056200             SET PROJECT-MASTER-NOTFOUND TO TRUE                          
056300         NOT INVALID KEY                                                  
056400             SET PROJECT-MASTER-OK TO TRUE                                
056500     END-START.                                                           
056600     PERFORM 1230-SCAN-PROJECT-MASTER THRU 1230-EXIT                      
056700         UNTIL PROJECT-MASTER-NOTFOUND.                                   
056800     COMPUTE WS-NEXT-PJ-ID = WS-HIGH-PJ-ID + 1.                           
056900 1220-EXIT.                                                               
057000     EXIT.                                                                
057100*---------------------------------------------------------------*         
057200 1230-SCAN-PROJECT-MASTER.                                                
057300*---------------------------------------------------------------*         
057400     READ PROJECT-MASTER NEXT RECORD                                      
057500         AT END                                                           
057600             SET PROJECT-MASTER-NOTFOUND TO TRUE                          
057700         NOT AT END                                                       
057800             IF PJ-ID > WS-HIGH-PJ-ID                                     
057900                 MOVE PJ-ID TO WS-HIGH-PJ-ID                              
058000             END-IF                                                       
058100     END-READ.                                                            
058200 1230-EXIT.                                                               
058300     EXIT.                                                                
058400*---------------------------------------------------------------*         
058500 1240-SEED-NEXT-SN-ID.                                                    
058600*---------------------------------------------------------------*         
058700*    WO-5704 - SAME TREATMENT AGAIN FOR THE SNAPSHOT MASTER,     *        
058800*    WHICH IS KEYED ON POOL-ID/SNAPSHOT-DATE RATHER THAN SN-ID.  *        
058900     MOVE ZERO TO WS-HIGH-SN-ID.                                          
059000     MOVE LOW-VALUES TO SN-ALT-KEY.                                       
059100     START POOL-SNAPSHOT-MASTER KEY IS NOT LESS THAN SN-ALT-KEY           
059200         INVALID KEY                                                      
059300             SET SNAPSHOT-MASTER-NOTFOUND TO TRUE                         
059400         NOT INVALID KEY                                                  
059500             SET SNAPSHOT-MASTER-OK TO TRUE                               
059600     END-START.                                                           
059700     PERFORM 1250-SCAN-SNAPSHOT-MASTER THRU 1250-EXIT                     
059800         UNTIL SNAPSHOT-MASTER-NOTFOUND.                                  
059900     COMPUTE WS-NEXT-SN-ID = WS-HIGH-SN-ID + 1.                           
060000 1240-EXIT.                                                               
060100     EXIT.                                                                
060200*---------------------------------------------------------------*         
060300 1250-SCAN-SNAPSHOT-MASTER.                                               
060400*---------------------------------------------------------------*         
060500     READ POOL-SNAPSHOT-MASTER NEXT RECORD                                
060600         AT END                                                           
060700             SET SNAPSHOT-MASTER-NOTFOUND TO TRUE                         
060800         NOT AT END                                                       
060900             IF SN-ID > WS-HIGH-SN-ID                                     
061000                 MOVE SN-ID TO WS-HIGH-SN-ID                              
061100             END-IF                                                       
061200     END-READ.                                                            
061300 1250-EXIT.                                                               
061400     EXIT.                                                                
061500*---------------------------------------------------------------*         
061600 2000-PROCESS-POOL-IN.                                                    
061700*---------------------------------------------------------------*         
061800     IF PL-POOL-ID = SPACES OR PL-CHAIN = SPACES                          
061900                           OR PL-PROJECT = SPACES                         
062000         PERFORM 2100-WRITE-SKIPPED-WARNING THRU 2100-EXIT                
062100         ADD 1 TO WS-SKIPPED-CNT                                          
062200         GO TO 2900-READ-NEXT                                             
062300     END-IF.                                                              
062400     PERFORM 3000-UPSERT-CHAIN THRU 3000-EXIT.                            
062500     PERFORM 4000-ENSURE-PROJECT THRU 4000-EXIT.                          
062600     PERFORM 5000-UPSERT-POOL THRU 5000-EXIT.                             
062700     PERFORM 6000-UPSERT-SNAPSHOT THRU 6000-EXIT.                         
062800     ADD 1 TO WS-INGESTED-CNT.                                            
062900 2900-READ-NEXT.                                                          
063000     PERFORM 8100-READ-POOL-IN THRU 8100-EXIT.                            
063100 2000-EXIT.                                                               
063200     EXIT.                                                                
063300*---------------------------------------------------------------*         
063400 2100-WRITE-SKIPPED-WARNING.                                              
063500*---------------------------------------------------------------*         
063600     MOVE PL-POOL-ID TO WS-WARN-POOL-ID.                                  
063700     MOVE PL-CHAIN   TO WS-WARN-CHAIN.                                    
063800     MOVE PL-PROJECT TO WS-WARN-PROJECT.                                  
063900     WRITE RUN-LOG-LINE FROM WS-WARNING-LINE-ALPHA.                       
064000 2100-EXIT.                                                               
064100     EXIT.                                                                
064200*---------------------------------------------------------------*         
064300 3000-UPSERT-CHAIN.                                                       
064400*---------------------------------------------------------------*         
064500*    CHAIN SURROGATE KEYS ARE ASSIGNED IN ORDER OF FIRST         *        
064600*    APPEARANCE ON THE EXTRACT - WO-4412.  WS-NEXT-CH-ID STARTS  *        
064700*    FROM THE MASTER'S OWN HIGH ID, SEEDED BY 1200 ABOVE, SO A   *        
064800*    NEW CHAIN NEVER COLLIDES WITH ONE FROM A PRIOR RUN.         *        
064900     MOVE PL-CHAIN TO CH-NAME.                                            
065000     READ CHAIN-MASTER                                                    
065100         INVALID KEY                                                      
065200             ADD 1 TO WS-NEXT-CH-ID                                       
065300             MOVE WS-NEXT-CH-ID   TO CH-ID                                
065400             MOVE PL-CHAIN        TO CH-NAME                              
065500             MOVE WS-CURRENT-TIMESTAMP                                    
065600                                  TO CH-CREATED-AT                        
065700             WRITE CHAIN-MASTER-RECORD                                    
065800     END-READ.                                                            
065900 3000-EXIT.                                                               
066000     EXIT.                                                                
066100*---------------------------------------------------------------*         
066200 4000-ENSURE-PROJECT.                                                     
066300*---------------------------------------------------------------*         
066400*    A POOL MAY ARRIVE AHEAD OF ITS PROTOCOL METADATA - A NAME-  *        
066500*    ONLY STUB IS INSERTED HERE AND ENRICHED LATER BY PRS.R00901 *        
066600*    - WO-4412.  A PROJECT ALREADY ON FILE ONLY GETS ITS UPDATED *        
066700*    TIMESTAMP REFRESHED.                                        *        
066800     MOVE PL-PROJECT TO PJ-NAME.                                          
066900     READ PROJECT-MASTER                                                  
067000         INVALID KEY                                                      
067100             PERFORM 4010-INSERT-PROJECT-STUB THRU 4010-EXIT              
067200         NOT INVALID KEY                                                  
067300             MOVE WS-CURRENT-TIMESTAMP TO PJ-UPDATED-AT                   
067400             REWRITE PROJECT-MASTER-RECORD                                
067500     END-READ.                                                            
067600 4000-EXIT.                                                               
067700     EXIT.                                                                
067800*---------------------------------------------------------------*         
067900 4010-INSERT-PROJECT-STUB.                                                
068000*---------------------------------------------------------------*         
068100     ADD 1 TO WS-NEXT-PJ-ID.                                              
068200     MOVE SPACES TO DETAIL-RECORD-AREA OF PROJECT-MASTER-RECORD.          
068300     MOVE WS-NEXT-PJ-ID        TO PJ-ID.                                  
068400     MOVE PL-PROJECT           TO PJ-NAME.                                
068500     MOVE 'N'                  TO PJ-TVL-FLG                              
068600                                  PJ-TVL-PREV-DAY-FLG                     
068700                                  PJ-TVL-PREV-WEEK-FLG                    
068800                                  PJ-TVL-PREV-MONTH-FLG                   
068900                                  PJ-MCAP-FLG PJ-FDV-FLG                  
069000                                  PJ-CHANGE-1H-FLG                        
069100                                  PJ-CHANGE-1D-FLG                        
069200                                  PJ-CHANGE-7D-FLG.                       
069300     MOVE WS-CURRENT-TIMESTAMP TO PJ-CREATED-AT.                          
069400     MOVE WS-CURRENT-TIMESTAMP TO PJ-UPDATED-AT.                          
069500     WRITE PROJECT-MASTER-RECORD.                                         
069600 4010-EXIT.                                                               
069700     EXIT.                                                                
069800*---------------------------------------------------------------*         
069900 5000-UPSERT-POOL.                                                        
070000*---------------------------------------------------------------*         
070100     MOVE PL-POOL-ID TO PO-POOL-ID.                                       
070200     READ POOL-MASTER                                                     
070300         INVALID KEY                                                      
070400             PERFORM 5010-INSERT-POOL THRU 5010-EXIT                      
070500         NOT INVALID KEY                                                  
070600             PERFORM 5020-UPDATE-POOL THRU 5020-EXIT                      
070700     END-READ.                                                            
070800 5000-EXIT.                                                               
070900     EXIT.                                                                
071000*---------------------------------------------------------------*         
071100 5010-INSERT-POOL.                                                        
071200*---------------------------------------------------------------*         
071300     MOVE PL-POOL-ID           TO PO-POOL-ID.                             
071400     PERFORM 5040-MOVE-POOL-ATTRIBUTES THRU 5040-EXIT.                    
071500     MOVE WS-CURRENT-TIMESTAMP TO PO-CREATED-AT.                          
071600     MOVE WS-CURRENT-TIMESTAMP TO PO-UPDATED-AT.                          
071700     WRITE POOL-MASTER-RECORD.                                            
071800 5010-EXIT.                                                               
071900     EXIT.                                                                
072000*---------------------------------------------------------------*         
072100 5020-UPDATE-POOL.                                                        
072200*---------------------------------------------------------------*         
072300     PERFORM 5040-MOVE-POOL-ATTRIBUTES THRU 5040-EXIT.                    
072400     MOVE WS-CURRENT-TIMESTAMP TO PO-UPDATED-AT.                          
072500     REWRITE POOL-MASTER-RECORD.                                          
072600 5020-EXIT.                                                               
072700     EXIT.                                                                
072800*---------------------------------------------------------------*         
072900 5040-MOVE-POOL-ATTRIBUTES.                                               
073000*---------------------------------------------------------------*         
073100*    WO-4433 - CHAIN-ID AND PROJECT-ID ARE THE SURROGATE KEYS    *        
073200*    ASSIGNED IN 3000/4000 ABOVE - NOT THE INCOMING TEXT NAMES.  *        
073300     MOVE CH-ID                TO PO-CHAIN-ID.                            
073400     MOVE PJ-ID                TO PO-PROJECT-ID.                          
073500     MOVE PL-SYMBOL             TO PO-SYMBOL.                             
073600     MOVE PL-STABLECOIN         TO PO-STABLECOIN.                         
073700     MOVE PL-IL-RISK            TO PO-IL-RISK.                            
073800     MOVE PL-EXPOSURE           TO PO-EXPOSURE.                           
073900     MOVE PL-REWARD-TOKENS-TBL (1)                                        
074000                                TO PO-REWARD-TOKENS-TBL (1).              
074100     MOVE PL-REWARD-TOKENS-TBL (2)                                        
074200                                TO PO-REWARD-TOKENS-TBL (2).              
074300     MOVE PL-REWARD-TOKENS-TBL (3)                                        
074400                                TO PO-REWARD-TOKENS-TBL (3).              
074500     MOVE PL-UNDERLYING-TOKENS-TBL (1)                                    
074600                                TO PO-UNDERLYING-TOKENS-TBL (1).          
074700     MOVE PL-UNDERLYING-TOKENS-TBL (2)                                    
074800                                TO PO-UNDERLYING-TOKENS-TBL (2).          
074900     MOVE PL-UNDERLYING-TOKENS-TBL (3)                                    
075000                                TO PO-UNDERLYING-TOKENS-TBL (3).          
075100     MOVE PL-POOL-META          TO PO-POOL-META.                          
075200 5040-EXIT.                                                               
075300     EXIT.                                                                
075400*---------------------------------------------------------------*         
075500 6000-UPSERT-SNAPSHOT.                                                    
075600*---------------------------------------------------------------*         
075700*    ONE SNAPSHOT ROW PER POOL-ID/SNAPSHOT-DATE - A SAME-DAY     *        
075800*    RE-RUN REPLACES THE METRICS BUT KEEPS THE ORIGINAL SN-ID    *        
075900*    AND SN-CREATED-AT - WO-5504.                                *        
076000     MOVE PL-POOL-ID            TO SN-ALT-KEY-POOL-ID.                    
076100     MOVE WS-CURRENT-SNAPSHOT-DATE                                        
076200                                TO SN-ALT-KEY-DATE.                       
076300     READ POOL-SNAPSHOT-MASTER                                            
076400         INVALID KEY                                                      
076500             PERFORM 6010-INSERT-SNAPSHOT THRU 6010-EXIT                  
076600         NOT INVALID KEY                                                  
076700             PERFORM 6020-UPDATE-SNAPSHOT THRU 6020-EXIT                  
076800     END-READ.                                                            
076900 6000-EXIT.                                                               
077000     EXIT.                                                                
077100*---------------------------------------------------------------*         
077200 6010-INSERT-SNAPSHOT.                                                    
077300*---------------------------------------------------------------*         
077400     ADD 1 TO WS-NEXT-SN-ID.                                              
077500     MOVE WS-NEXT-SN-ID         TO SN-ID.                                 
077600     MOVE PL-POOL-ID            TO SN-POOL-ID.                            
077700     MOVE WS-CURRENT-SNAPSHOT-DATE                                        
077800                                TO SN-SNAPSHOT-DATE.                      
077900     MOVE PL-POOL-ID            TO SN-ALT-KEY-POOL-ID.                    
078000     MOVE WS-CURRENT-SNAPSHOT-DATE                                        
078100                                TO SN-ALT-KEY-DATE.                       
078200     PERFORM 6040-MOVE-SNAPSHOT-METRICS THRU 6040-EXIT.                   
078300     MOVE WS-CURRENT-TIMESTAMP  TO SN-FETCHED-AT.                         
078400     MOVE WS-CURRENT-TIMESTAMP  TO SN-CREATED-AT.                         
078500     WRITE POOL-SNAPSHOT-RECORD.                                          
078600 6010-EXIT.                                                               
078700     EXIT.                                                                
078800*---------------------------------------------------------------*         
078900 6020-UPDATE-SNAPSHOT.                                                    
079000*---------------------------------------------------------------*         
079100     PERFORM 6040-MOVE-SNAPSHOT-METRICS THRU 6040-EXIT.                   
079200     MOVE WS-CURRENT-TIMESTAMP  TO SN-FETCHED-AT.                         
079300     REWRITE POOL-SNAPSHOT-RECORD.                                        
079400 6020-EXIT.                                                               
079500     EXIT.                                                                
079600*---------------------------------------------------------------*         
079700 6040-MOVE-SNAPSHOT-METRICS.                                              
079800*---------------------------------------------------------------*         
079900     MOVE PL-TVL-USD             TO SN-TVL-USD.                           
080000     MOVE PL-TVL-USD-FLG         TO SN-TVL-USD-FLG.                       
080100     MOVE PL-APY-BASE            TO SN-APY-BASE.                          
080200     MOVE PL-APY-BASE-FLG        TO SN-APY-BASE-FLG.                      
080300     MOVE PL-APY-REWARD          TO SN-APY-REWARD.                        
080400     MOVE PL-APY-REWARD-FLG      TO SN-APY-REWARD-FLG.                    
080500     MOVE PL-APY                 TO SN-APY.                               
080600     MOVE PL-APY-FLG             TO SN-APY-FLG.                           
080700     MOVE PL-APY-PCT-1D          TO SN-APY-PCT-1D.                        
080800     MOVE PL-APY-PCT-1D-FLG      TO SN-APY-PCT-1D-FLG.                    
080900     MOVE PL-APY-PCT-7D          TO SN-APY-PCT-7D.                        
081000     MOVE PL-APY-PCT-7D-FLG      TO SN-APY-PCT-7D-FLG.                    
081100     MOVE PL-APY-PCT-30D         TO SN-APY-PCT-30D.                       
081200     MOVE PL-APY-PCT-30D-FLG     TO SN-APY-PCT-30D-FLG.                   
081300     MOVE PL-IL-7D                TO SN-IL-7D.                            
081400     MOVE PL-IL-7D-FLG           TO SN-IL-7D-FLG.                         
081500     MOVE PL-APY-BASE-7D         TO SN-APY-BASE-7D.                       
081600     MOVE PL-APY-BASE-7D-FLG     TO SN-APY-BASE-7D-FLG.                   
081700     MOVE PL-APY-MEAN-30D        TO SN-APY-MEAN-30D.                      
081800     MOVE PL-APY-MEAN-30D-FLG    TO SN-APY-MEAN-30D-FLG.                  
081900     MOVE PL-VOLUME-USD-1D       TO SN-VOLUME-USD-1D.                     
082000     MOVE PL-VOLUME-USD-1D-FLG   TO SN-VOLUME-USD-1D-FLG.                 
082100     MOVE PL-VOLUME-USD-7D       TO SN-VOLUME-USD-7D.                     
082200     MOVE PL-VOLUME-USD-7D-FLG   TO SN-VOLUME-USD-7D-FLG.                 
082300     MOVE PL-APY-BASE-INCEPTION  TO SN-APY-BASE-INCEPTION.                
082400     MOVE PL-APY-BASE-INCPTN-FLG TO SN-APY-BASE-INCPTN-FLG.               
082500     MOVE PL-MU                  TO SN-MU.                                
082600     MOVE PL-MU-FLG              TO SN-MU-FLG.                            
082700     MOVE PL-SIGMA                TO SN-SIGMA.                            
082800     MOVE PL-SIGMA-FLG           TO SN-SIGMA-FLG.                         
082900     MOVE PL-OBS-COUNT           TO SN-OBS-COUNT.                         
083000     MOVE PL-OBS-COUNT-FLG       TO SN-OBS-COUNT-FLG.                     
083100     MOVE PL-OUTLIER              TO SN-OUTLIER.                          
083200     MOVE PL-PRED-CLASS          TO SN-PRED-CLASS.                        
083300     MOVE PL-PRED-PROBABILITY    TO SN-PRED-PROBABILITY.                  
083400     MOVE PL-PRED-PROBABILITY-FLG                                         
083500                                 TO SN-PRED-PROBABILITY-FLG.              
083600     MOVE PL-PRED-CONFIDENCE-BIN TO SN-PRED-CONFIDENCE-BIN.               
083700     MOVE PL-PRED-CONF-BIN-FLG   TO SN-PRED-CONF-BIN-FLG.                 
083800 6040-EXIT.                                                               
083900     EXIT.                                                                
084000*---------------------------------------------------------------*         
084100 8100-READ-POOL-IN.                                                       
084200*---------------------------------------------------------------*         
084300     READ YIELD-POOL-OBSERVATION-IN                                       
084400         AT END                                                           
084500             SET POOL-IN-EOF TO TRUE                                      
084600     END-READ.                                                            
084700 8100-EXIT.                                                               
084800     EXIT.                                                                
084900*---------------------------------------------------------------*         
085000 9000-TERMINATE.                                                          
085100*---------------------------------------------------------------*         
085200     MOVE WS-INGESTED-CNT TO WS-INGESTED-CNT-ED.                          
085300     MOVE SPACES TO RUN-LOG-LINE.                                         
085400     STRING 'SUCCESSFULLY INGESTED ' DELIMITED BY SIZE                    
085500            WS-INGESTED-CNT-ED DELIMITED BY SIZE                          
085600            ' RECORDS' DELIMITED BY SIZE                                  
085700         INTO RUN-LOG-LINE.                                               
085800     WRITE RUN-LOG-LINE.                                                  
085900     MOVE WS-SKIPPED-CNT TO WS-SKIPPED-CNT-ED.                            
086000     MOVE SPACES TO RUN-LOG-LINE.                                         
086100     STRING 'SKIPPED ' DELIMITED BY SIZE                                  
086200            WS-SKIPPED-CNT-ED DELIMITED BY SIZE                           
086300            ' RECORDS - MISSING IDENTIFIERS' DELIMITED BY SIZE            
086400         INTO RUN-LOG-LINE.                                               
086500     WRITE RUN-LOG-LINE.                                                  
086600     CLOSE YIELD-POOL-OBSERVATION-IN.                                     
086700     CLOSE CHAIN-MASTER.                                                  
086800     CLOSE PROJECT-MASTER.                                                
086900     CLOSE POOL-MASTER.                                                   
087000     CLOSE POOL-SNAPSHOT-MASTER.                                          
087100     CLOSE RUN-LOG.                                                       
087200 9000-EXIT.                                                               
087300     EXIT.                                                                

000100*===============================================================*         
000200*                                                                *        
000300*   PJM.TIP02  --  PROJECT (PROTOCOL) MASTER RECORD LAYOUT      *         
000400*   DEFI PROTOCOL ATTRIBUTE MASTER FOR THE YIELD-POOL WAREHOUSE *         
000500*                                                                *        
000600*===============================================================*         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID. PROJECT-MASTER.                                              
000900     AUTHOR. R HUELSKAMP.                                                 
001000     INSTALLATION. DST ANALYTICS DATA MART.                               
001100     DATE-WRITTEN. 03/11/2021.                                            
001200     DATE-COMPILED. 03/11/2021.                                           
001300     SECURITY. NON-CONFIDENTIAL.                                          
001400*===============================================================*         
001500*    MAINTENANCE LOG                                            *         
001600*    DATE      INIT  REQUEST    DESCRIPTION                     *         
001700*    --------  ----  ---------  ------------------------------- *         
001800*    03/11/21  RH    WO-4402    ORIGINAL LAYOUT - PROJECT MASTER.*        
001900*    04/02/21  RH    WO-4409    ADDED TVL-PREV-DAY/WEEK/MONTH    *        
002000*                                AND THEIR NULL FLAGS.           *        
002100*    09/14/21  RH    WO-4431    ADDED FORKED-FROM AND ORACLES    *        
002200*                                REPEATING GROUPS PER VENDOR     *        
002300*                                EXTRACT CHANGE NOTICE 21-07.    *        
002400*    11/19/22  KMS   WO-4889    BROKE LISTED-AT OUT TO DATE/TIME *        
002500*                                SUB-PARTS FOR THE RECON JOB.    *        
002600*    02/08/24  KMS   WO-5240    Y2K-STYLE REVIEW OF ALL DATE     *        
002700*                                AREAS FOR THE WAREHOUSE REFRESH.*        
002800*                                NO CHANGES REQUIRED - ALL DATE  *        
002900*                                AREAS ALREADY FULL 4-DIGIT YEAR.*        
003000*    08/30/25  TLV   WO-5502    ADDED ALPHA-ALIAS OF PJ-ID FOR   *        
003100*                                THE AUDIT EXTRACT - SEE CHM/POM/*        
003200*                                PSS FOR THE SAME PATTERN.       *        
003300*===============================================================*         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600     SOURCE-COMPUTER. IBM-390.                                            
003700     OBJECT-COMPUTER. IBM-390.                                            
003800     SPECIAL-NAMES.                                                       
003900         C01 IS TOP-OF-FORM.                                              
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT PROJECT-MASTER ASSIGN TO PROJMS                               
004300         ORGANIZATION IS INDEXED                                          
004400         ACCESS MODE IS DYNAMIC                                           
004500         RECORD KEY IS PJ-NAME                                            
004600         FILE STATUS IS PROJECT-MASTER-STATUS.                            
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  PROJECT-MASTER                                                       
005000     RECORD CONTAINS 980 CHARACTERS.                                      
005100 01  PROJECT-MASTER-RECORD.                                               
005200     05  RECORD-TYPE-CD                PIC X(1).                          
005300         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
005400         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
005500         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
005600     05  HEADER-RECORD-AREA.                                              
005700         10  HDR-RUN-DTE-TME            PIC X(26).                        
005800         10  HDR-SYSTEM-ID              PIC X(4).                         
005900         10  FILLER                     PIC X(949).                       
006000     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
006100         10  PJ-ID                      PIC S9(9).                        
006200         10  PJ-ID-ALPHA REDEFINES PJ-ID                                  
006300                                        PIC X(9).                         
006400         10  PJ-NAME                    PIC X(40).                        
006500         10  PJ-SLUG                    PIC X(40).                        
006600         10  PJ-SYMBOL                  PIC X(12).                        
006700         10  PJ-CHAIN                   PIC X(20).                        
006800         10  PJ-CHAINS-TBL              PIC X(20)                         
006900                                        OCCURS 5 TIMES.                   
007000         10  PJ-CATEGORY                PIC X(20).                        
007100         10  PJ-DESCRIPTION             PIC X(100).                       
007200         10  PJ-TWITTER                 PIC X(20).                        
007300         10  PJ-TVL                     PIC S9(13)V9(4).                  
007400         10  PJ-TVL-FLG                 PIC X(1).                         
007500             88  PJ-TVL-PRESENT             VALUE 'Y'.                    
007600             88  PJ-TVL-ABSENT              VALUE 'N'.                    
007700         10  PJ-TVL-PREV-DAY            PIC S9(13)V9(4).                  
007800         10  PJ-TVL-PREV-DAY-FLG        PIC X(1).                         
007900             88  PJ-TVL-PREV-DAY-PRESENT    VALUE 'Y'.                    
008000             88  PJ-TVL-PREV-DAY-ABSENT     VALUE 'N'.                    
008100         10  PJ-TVL-PREV-WEEK           PIC S9(13)V9(4).                  
008200         10  PJ-TVL-PREV-WEEK-FLG       PIC X(1).                         
008300             88  PJ-TVL-PREV-WEEK-PRESENT   VALUE 'Y'.                    
008400             88  PJ-TVL-PREV-WEEK-ABSENT    VALUE 'N'.                    
008500         10  PJ-TVL-PREV-MONTH          PIC S9(13)V9(4).                  
008600         10  PJ-TVL-PREV-MONTH-FLG      PIC X(1).                         
008700             88  PJ-TVL-PREV-MONTH-PRESENT  VALUE 'Y'.                    
008800             88  PJ-TVL-PREV-MONTH-ABSENT   VALUE 'N'.                    
008900         10  PJ-MCAP                    PIC S9(13)V9(4).                  
009000         10  PJ-MCAP-FLG                PIC X(1).                         
009100             88  PJ-MCAP-PRESENT            VALUE 'Y'.                    
009200             88  PJ-MCAP-ABSENT             VALUE 'N'.                    
009300         10  PJ-FDV                     PIC S9(13)V9(4).                  
009400         10  PJ-FDV-FLG                 PIC X(1).                         
009500             88  PJ-FDV-PRESENT             VALUE 'Y'.                    
009600             88  PJ-FDV-ABSENT              VALUE 'N'.                    
009700         10  PJ-CHANGE-1H               PIC S9(7)V9(6).                   
009800         10  PJ-CHANGE-1H-FLG           PIC X(1).                         
009900             88  PJ-CHANGE-1H-PRESENT       VALUE 'Y'.                    
010000             88  PJ-CHANGE-1H-ABSENT        VALUE 'N'.                    
010100         10  PJ-CHANGE-1D               PIC S9(7)V9(6).                   
010200         10  PJ-CHANGE-1D-FLG           PIC X(1).                         
010300             88  PJ-CHANGE-1D-PRESENT       VALUE 'Y'.                    
010400             88  PJ-CHANGE-1D-ABSENT        VALUE 'N'.                    
010500         10  PJ-CHANGE-7D               PIC S9(7)V9(6).                   
010600         10  PJ-CHANGE-7D-FLG           PIC X(1).                         
010700             88  PJ-CHANGE-7D-PRESENT       VALUE 'Y'.                    
010800             88  PJ-CHANGE-7D-ABSENT        VALUE 'N'.                    
010900         10  PJ-AUDITS                  PIC X(10).                        
011000         10  PJ-AUDIT-NOTE              PIC X(60).                        
011100         10  PJ-FORKED-FROM-TBL         PIC X(40)                         
011200                                        OCCURS 3 TIMES.                   
011300         10  PJ-ORACLES-TBL             PIC X(20)                         
011400                                        OCCURS 3 TIMES.                   
011500         10  PJ-PARENT-PROTOCOL         PIC X(40).                        
011600         10  PJ-OTHER-CHAINS-TBL        PIC X(20)                         
011700                                        OCCURS 5 TIMES.                   
011800         10  PJ-LISTED-AT               PIC X(26).                        
011900         10  PJ-LISTED-AT-PARTS REDEFINES PJ-LISTED-AT.                   
012000             15  PJ-LISTED-YYYY-MM-DD   PIC X(10).                        
012100             15  FILLER                 PIC X(1).                         
012200             15  PJ-LISTED-HH-MM-SS     PIC X(8).                         
012300             15  FILLER                 PIC X(7).                         
012400         10  PJ-CREATED-AT              PIC X(26).                        
012500         10  PJ-UPDATED-AT              PIC X(26).                        
012600     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
012700         10  PJ-TRAILER-RECORD-COUNT    PIC 9(9).                         
012800         10  FILLER                     PIC X(970).                       
012900 WORKING-STORAGE SECTION.                                                 
013000     77  WS-FILLER-77                   PIC X(1) VALUE SPACE.             
013100*===============================================================*         
013200*    THIS PROGRAM IS A RECORD-LAYOUT DOCUMENT ONLY.  THE MASTER *         
013300*    IS OPENED, READ AND REWRITTEN BY PRS.R00901 AND PLB.R00902.*         
013400*===============================================================*         
013500 PROCEDURE DIVISION.                                                      
013600 0000-DOCUMENT-ONLY.                                                      
013700     STOP RUN.                                                            

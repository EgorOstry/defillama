000100*===============================================================*         
000200*                                                                *        
000300*   PSS.TIP04  --  POOL SNAPSHOT RECORD LAYOUT                  *         
000400*   DAILY POOL OBSERVATION MASTER FOR THE YIELD-POOL WAREHOUSE  *         
000500*                                                                *        
000600*===============================================================*         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID. POOL-SNAPSHOT-MASTER.                                        
000900     AUTHOR. R HUELSKAMP.                                                 
001000     INSTALLATION. DST ANALYTICS DATA MART.                               
001100     DATE-WRITTEN. 03/15/2021.                                            
001200     DATE-COMPILED. 03/15/2021.                                           
001300     SECURITY. NON-CONFIDENTIAL.                                          
001400*===============================================================*         
001500*    MAINTENANCE LOG                                            *         
001600*    DATE      INIT  REQUEST    DESCRIPTION                     *         
001700*    --------  ----  ---------  ------------------------------- *         
001800*    03/15/21  RH    WO-4404    ORIGINAL LAYOUT - POOL SNAPSHOT.*         
001900*    04/05/21  RH    WO-4410    ADDED VOLUME-USD-1D/7D.         *         
002000*    06/21/21  RH    WO-4422    ADDED PREDICTION SCALARS         *        
002100*                                (MU/SIGMA/OBS-COUNT/OUTLIER/    *        
002200*                                PRED-CLASS/PRED-PROBABILITY/    *        
002300*                                PRED-CONFIDENCE-BIN) PER VENDOR *        
002400*                                EXTRACT CHANGE NOTICE 21-05.    *        
002500*    11/19/22  KMS   WO-4889    BROKE FETCHED-AT OUT TO DATE/    *        
002600*                                TIME SUB-PARTS FOR THE RECON    *        
002700*                                JOB.                            *        
002800*    02/08/24  KMS   WO-5240    Y2K-STYLE REVIEW OF ALL DATE     *        
002900*                                AREAS FOR THE WAREHOUSE REFRESH.*        
003000*                                NO CHANGES REQUIRED - ALL DATE  *        
003100*                                AREAS ALREADY FULL 4-DIGIT YEAR.*        
003200*    08/30/25  TLV   WO-5502    ADDED ALPHA-ALIAS OF SN-ID FOR   *        
003300*                                THE AUDIT EXTRACT - SEE CHM/PJM/*        
003400*                                POM FOR THE SAME PATTERN.       *        
003500*===============================================================*         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800     SOURCE-COMPUTER. IBM-390.                                            
003900     OBJECT-COMPUTER. IBM-390.                                            
004000     SPECIAL-NAMES.                                                       
004100         C01 IS TOP-OF-FORM.                                              
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT POOL-SNAPSHOT-MASTER ASSIGN TO SNAPMS                         
004500         ORGANIZATION IS INDEXED                                          
004600         ACCESS MODE IS DYNAMIC                                           
004700         RECORD KEY IS SN-ALT-KEY                                         
004800         FILE STATUS IS SNAPSHOT-MASTER-STATUS.                           
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  POOL-SNAPSHOT-MASTER                                                 
005200     RECORD CONTAINS 427 CHARACTERS.                                      
005300 01  POOL-SNAPSHOT-RECORD.                                                
005400     05  RECORD-TYPE-CD                PIC X(1).                          
005500         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
005600         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
005700         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
005800     05  HEADER-RECORD-AREA.                                              
005900         10  HDR-RUN-DTE-TME            PIC X(26).                        
006000         10  HDR-SYSTEM-ID              PIC X(4).                         
006100         10  FILLER                     PIC X(396).                       
006200     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
006300         10  SN-ID                      PIC S9(15).                       
006400         10  SN-ID-ALPHA REDEFINES SN-ID                                  
006500                                        PIC X(15).                        
006600         10  SN-POOL-ID                 PIC X(36).                        
006700         10  SN-SNAPSHOT-DATE           PIC 9(8).                         
006800         10  SN-SNAPSHOT-DATE-PARTS REDEFINES SN-SNAPSHOT-DATE.           
006900             15  SN-SNAPSHOT-YYYY       PIC 9(4).                         
007000             15  SN-SNAPSHOT-MM         PIC 9(2).                         
007100             15  SN-SNAPSHOT-DD         PIC 9(2).                         
007200         10  SN-ALT-KEY.                                                  
007300             15  SN-ALT-KEY-POOL-ID     PIC X(36).                        
007400             15  SN-ALT-KEY-DATE        PIC 9(8).                         
007500         10  SN-FETCHED-AT              PIC X(26).                        
007600         10  SN-TVL-USD                 PIC S9(13)V9(4).                  
007700         10  SN-TVL-USD-FLG             PIC X(1).                         
007800             88  SN-TVL-USD-PRESENT         VALUE 'Y'.                    
007900             88  SN-TVL-USD-ABSENT          VALUE 'N'.                    
008000         10  SN-APY-BASE                PIC S9(7)V9(6).                   
008100         10  SN-APY-BASE-FLG            PIC X(1).                         
008200             88  SN-APY-BASE-PRESENT        VALUE 'Y'.                    
008300             88  SN-APY-BASE-ABSENT         VALUE 'N'.                    
008400         10  SN-APY-REWARD              PIC S9(7)V9(6).                   
008500         10  SN-APY-REWARD-FLG          PIC X(1).                         
008600             88  SN-APY-REWARD-PRESENT      VALUE 'Y'.                    
008700             88  SN-APY-REWARD-ABSENT       VALUE 'N'.                    
008800         10  SN-APY                     PIC S9(7)V9(6).                   
008900         10  SN-APY-FLG                 PIC X(1).                         
009000             88  SN-APY-PRESENT             VALUE 'Y'.                    
009100             88  SN-APY-ABSENT              VALUE 'N'.                    
009200         10  SN-APY-PCT-1D              PIC S9(7)V9(6).                   
009300         10  SN-APY-PCT-1D-FLG          PIC X(1).                         
009400             88  SN-APY-PCT-1D-PRESENT      VALUE 'Y'.                    
009500             88  SN-APY-PCT-1D-ABSENT       VALUE 'N'.                    
009600         10  SN-APY-PCT-7D              PIC S9(7)V9(6).                   
009700         10  SN-APY-PCT-7D-FLG          PIC X(1).                         
009800             88  SN-APY-PCT-7D-PRESENT      VALUE 'Y'.                    
009900             88  SN-APY-PCT-7D-ABSENT       VALUE 'N'.                    
010000         10  SN-APY-PCT-30D             PIC S9(7)V9(6).                   
010100         10  SN-APY-PCT-30D-FLG         PIC X(1).                         
010200             88  SN-APY-PCT-30D-PRESENT     VALUE 'Y'.                    
010300             88  SN-APY-PCT-30D-ABSENT      VALUE 'N'.                    
010400         10  SN-IL-7D                   PIC S9(7)V9(6).                   
010500         10  SN-IL-7D-FLG               PIC X(1).                         
010600             88  SN-IL-7D-PRESENT           VALUE 'Y'.                    
010700             88  SN-IL-7D-ABSENT            VALUE 'N'.                    
010800         10  SN-APY-BASE-7D             PIC S9(7)V9(6).                   
010900         10  SN-APY-BASE-7D-FLG         PIC X(1).                         
011000             88  SN-APY-BASE-7D-PRESENT     VALUE 'Y'.                    
011100             88  SN-APY-BASE-7D-ABSENT      VALUE 'N'.                    
011200         10  SN-APY-MEAN-30D            PIC S9(7)V9(6).                   
011300         10  SN-APY-MEAN-30D-FLG        PIC X(1).                         
011400             88  SN-APY-MEAN-30D-PRESENT    VALUE 'Y'.                    
011500             88  SN-APY-MEAN-30D-ABSENT     VALUE 'N'.                    
011600         10  SN-VOLUME-USD-1D           PIC S9(13)V9(4).                  
011700         10  SN-VOLUME-USD-1D-FLG       PIC X(1).                         
011800             88  SN-VOLUME-USD-1D-PRESENT   VALUE 'Y'.                    
011900             88  SN-VOLUME-USD-1D-ABSENT    VALUE 'N'.                    
012000         10  SN-VOLUME-USD-7D           PIC S9(13)V9(4).                  
012100         10  SN-VOLUME-USD-7D-FLG       PIC X(1).                         
012200             88  SN-VOLUME-USD-7D-PRESENT   VALUE 'Y'.                    
012300             88  SN-VOLUME-USD-7D-ABSENT    VALUE 'N'.                    
012400         10  SN-APY-BASE-INCEPTION     PIC S9(7)V9(6).                    
012500         10  SN-APY-BASE-INCPTN-FLG     PIC X(1).                         
012600             88  SN-APY-BASE-INCPTN-PRESENT VALUE 'Y'.                    
012700             88  SN-APY-BASE-INCPTN-ABSENT  VALUE 'N'.                    
012800         10  SN-MU                      PIC S9(7)V9(6).                   
012900         10  SN-MU-FLG                  PIC X(1).                         
013000             88  SN-MU-PRESENT              VALUE 'Y'.                    
013100             88  SN-MU-ABSENT               VALUE 'N'.                    
013200         10  SN-SIGMA                   PIC S9(7)V9(6).                   
013300         10  SN-SIGMA-FLG               PIC X(1).                         
013400             88  SN-SIGMA-PRESENT           VALUE 'Y'.                    
013500             88  SN-SIGMA-ABSENT            VALUE 'N'.                    
013600         10  SN-OBS-COUNT               PIC S9(9).                        
013700         10  SN-OBS-COUNT-FLG           PIC X(1).                         
013800             88  SN-OBS-COUNT-PRESENT       VALUE 'Y'.                    
013900             88  SN-OBS-COUNT-ABSENT        VALUE 'N'.                    
014000         10  SN-OUTLIER                 PIC X(1).                         
014100             88  SN-OUTLIER-YES             VALUE 'Y'.                    
014200             88  SN-OUTLIER-NO              VALUE 'N'.                    
014300         10  SN-PRED-CLASS              PIC X(20).                        
014400         10  SN-PRED-PROBABILITY        PIC S9(3)V9(4).                   
014500         10  SN-PRED-PROBABILITY-FLG    PIC X(1).                         
014600             88  SN-PRED-PROB-PRESENT       VALUE 'Y'.                    
014700             88  SN-PRED-PROB-ABSENT        VALUE 'N'.                    
014800         10  SN-PRED-CONFIDENCE-BIN     PIC S9(4).                        
014900         10  SN-PRED-CONF-BIN-FLG       PIC X(1).                         
015000             88  SN-PRED-CONF-BIN-PRESENT   VALUE 'Y'.                    
015100             88  SN-PRED-CONF-BIN-ABSENT    VALUE 'N'.                    
015200         10  SN-CREATED-AT              PIC X(26).                        
015300         10  FILLER                     PIC X(5).                         
015400     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
015500         10  SN-TRAILER-RECORD-COUNT    PIC 9(9).                         
015600         10  FILLER                     PIC X(417).                       
015700 WORKING-STORAGE SECTION.                                                 
015800     77  WS-FILLER-77                   PIC X(1) VALUE SPACE.             
015900*===============================================================*         
016000*    THIS PROGRAM IS A RECORD-LAYOUT DOCUMENT ONLY.  THE MASTER *         
016100*    IS OPENED, READ AND REWRITTEN BY PLB.R00902.               *         
016200*===============================================================*         
016300 PROCEDURE DIVISION.                                                      
016400 0000-DOCUMENT-ONLY.                                                      
016500     STOP RUN.                                                            

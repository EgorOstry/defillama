000100*===============================================================*         
000200*                                                                *        
000300*   POM.TIP03  --  POOL MASTER RECORD LAYOUT                    *         
000400*   YIELD POOL MASTER FOR THE YIELD-POOL WAREHOUSE               *        
000500*                                                                *        
000600*===============================================================*         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID. POOL-MASTER.                                                 
000900     AUTHOR. R HUELSKAMP.                                                 
001000     INSTALLATION. DST ANALYTICS DATA MART.                               
001100     DATE-WRITTEN. 03/12/2021.                                            
001200     DATE-COMPILED. 03/12/2021.                                           
001300     SECURITY. NON-CONFIDENTIAL.                                          
001400*===============================================================*         
001500*    MAINTENANCE LOG                                            *         
001600*    DATE      INIT  REQUEST    DESCRIPTION                     *         
001700*    --------  ----  ---------  ------------------------------- *         
001800*    03/12/21  RH    WO-4403    ORIGINAL LAYOUT - POOL MASTER.  *         
001900*    04/02/21  RH    WO-4409    ADDED REWARD/UNDERLYING TOKEN    *        
002000*                                REPEATING GROUPS.               *        
002100*    11/19/22  KMS   WO-4889    BROKE CREATED-AT OUT TO DATE/    *        
002200*                                TIME SUB-PARTS FOR THE RECON    *        
002300*                                JOB.                            *        
002400*    02/08/24  KMS   WO-5240    Y2K-STYLE REVIEW OF ALL DATE     *        
002500*                                AREAS FOR THE WAREHOUSE REFRESH.*        
002600*                                NO CHANGES REQUIRED - ALL DATE  *        
002700*                                AREAS ALREADY FULL 4-DIGIT YEAR.*        
002800*    08/30/25  TLV   WO-5502    ADDED ALPHA-ALIAS OF PO-CHAIN-ID *        
002900*                                AND PO-PROJECT-ID FOR THE AUDIT *        
003000*                                EXTRACT - SEE CHM/PJM/PSS FOR   *        
003100*                                THE SAME PATTERN.               *        
003200*===============================================================*         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500     SOURCE-COMPUTER. IBM-390.                                            
003600     OBJECT-COMPUTER. IBM-390.                                            
003700     SPECIAL-NAMES.                                                       
003800         C01 IS TOP-OF-FORM.                                              
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT POOL-MASTER ASSIGN TO POOLMS                                  
004200         ORGANIZATION IS INDEXED                                          
004300         ACCESS MODE IS DYNAMIC                                           
004400         RECORD KEY IS PO-POOL-ID                                         
004500         FILE STATUS IS POOL-MASTER-STATUS.                               
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  POOL-MASTER                                                          
004900     RECORD CONTAINS 460 CHARACTERS.                                      
005000 01  POOL-MASTER-RECORD.                                                  
005100     05  RECORD-TYPE-CD                PIC X(1).                          
005200         88  RECORD-TYPE-HEADER            VALUE 'H'.                     
005300         88  RECORD-TYPE-DETAIL            VALUE 'D'.                     
005400         88  RECORD-TYPE-TRAILER           VALUE 'T'.                     
005500     05  HEADER-RECORD-AREA.                                              
005600         10  HDR-RUN-DTE-TME            PIC X(26).                        
005700         10  HDR-SYSTEM-ID              PIC X(4).                         
005800         10  FILLER                     PIC X(429).                       
005900     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                 
006000         10  PO-POOL-ID                 PIC X(36).                        
006100         10  PO-CHAIN-ID                PIC S9(9).                        
006200         10  PO-CHAIN-ID-ALPHA REDEFINES PO-CHAIN-ID                      
006300                                        PIC X(9).                         
006400         10  PO-PROJECT-ID              PIC S9(9).                        
006500         10  PO-PROJECT-ID-ALPHA REDEFINES PO-PROJECT-ID                  
006600                                        PIC X(9).                         
006700         10  PO-SYMBOL                  PIC X(20).                        
006800         10  PO-STABLECOIN              PIC X(1).                         
006900             88  PO-STABLECOIN-YES          VALUE 'Y'.                    
007000             88  PO-STABLECOIN-NO           VALUE 'N'.                    
007100         10  PO-IL-RISK                 PIC X(5).                         
007200         10  PO-EXPOSURE                PIC X(10).                        
007300         10  PO-REWARD-TOKENS-TBL       PIC X(44)                         
007400                                        OCCURS 3 TIMES.                   
007500         10  PO-UNDERLYING-TOKENS-TBL   PIC X(44)                         
007600                                        OCCURS 3 TIMES.                   
007700         10  PO-POOL-META               PIC X(40).                        
007800         10  PO-CREATED-AT              PIC X(26).                        
007900         10  PO-UPDATED-AT              PIC X(26).                        
008000         10  PO-UPDATED-AT-PARTS REDEFINES PO-UPDATED-AT.                 
008100             15  PO-UPDATED-YYYY-MM-DD  PIC X(10).                        
008200             15  FILLER                 PIC X(1).                         
008300             15  PO-UPDATED-HH-MM-SS    PIC X(8).                         
008400             15  FILLER                 PIC X(7).                         
008500         10  FILLER                     PIC X(13).                        
008600     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.                
008700         10  PO-TRAILER-RECORD-COUNT    PIC 9(9).                         
008800         10  FILLER                     PIC X(450).                       
008900 WORKING-STORAGE SECTION.                                                 
009000     77  WS-FILLER-77                   PIC X(1) VALUE SPACE.             
009100*===============================================================*         
009200*    THIS PROGRAM IS A RECORD-LAYOUT DOCUMENT ONLY.  THE MASTER *         
009300*    IS OPENED, READ AND REWRITTEN BY PLB.R00902.               *         
009400*===============================================================*         
009500 PROCEDURE DIVISION.                                                      
009600 0000-DOCUMENT-ONLY.                                                      
009700     STOP RUN.                                                            
